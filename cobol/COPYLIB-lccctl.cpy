000100*----------------------------------------------------------------*
000200*    LCCCTL  -  PAGE/LINE PRINTER CONTROL FIELDS.  SHOP STANDARD *
000300*    COPYBOOK, CARRIED INTO EVERY REPORT PROGRAM SINCE THE 1987  *
000400*    CONVERSION FROM ACCT-PRINT-CTL (SEE CHANGE LOG).            *
000500*----------------------------------------------------------------*
000600 01  PRINTER-CONTROL-FIELDS.
000700     05  LINE-SPACEING                       PIC 9(02)  VALUE 1.
000800     05  LINE-COUNT                          PIC 9(03)  VALUE 999.
000900     05  LINES-ON-PAGE                       PIC 9(02)  VALUE 55.
001000     05  PAGE-COUNT                          PIC S9(04) COMP
001100            VALUE 1.
001200     05  TOP-OF-PAGE                         PIC X(02)  VALUE '1'.
001300     05  SINGLE-SPACE                        PIC X(01)  VALUE ' '.
001400     05  DOUBLE-SPACE                        PIC X(01)  VALUE '0'.
001500     05  TRIPLE-SPACE                        PIC X(01)  VALUE '-'.
001600     05  OVERPRINT                           PIC X(01)  VALUE '+'.
001700     05  FILLER                              PIC X(01).
001800*----------------------------------------------------------------*
001900*    ALTERNATE PACKED-LOOKING VIEW OF THE PAGE/LINE PAIR, KEPT   *
002000*    FOR THE OLD 3800 LASER-PRINTER INTERFACE THAT READ THEM AS  *
002100*    ONE FIELD.  NO LONGER CALLED BUT LEFT AS SHOP DOCUMENTATION.*
002200*----------------------------------------------------------------*
002300 01  PAGE-LINE-COMBINED REDEFINES PRINTER-CONTROL-FIELDS.
002400     05  FILLER                              PIC X(05).
002500     05  PLC-PAGE-COUNT                      PIC S9(04) COMP.
002600     05  FILLER                              PIC X(07).

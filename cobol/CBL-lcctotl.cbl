000100*****************************************************************
000200* Program name:    LCCTOTL
000300* Original author: T. OKAFOR
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 11/02/89 T. OKAFOR       CR-8911-04 Created.  Rolls the T1-T2
000900*                          row totals of the 2024ED and 2022ED
001000*                          matrices up into a per-class edition
001100*                          comparison for the wetlands unit.
001200* 01/08/99 M. DELACRUZ     CR-9812-19 YEAR 2000 - no date math in
001300*                          this program, reviewed and signed off,
001400*                          no change required.
001500* 04/22/03 S. PRZYBYLSKI   CR-0304-07 Restructure to numbered
001600*                          paragraphs with PERFORM ... THRU, to
001700*                          match the rest of the QA suite.
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     LCCTOTL.
002100 AUTHOR.         T. OKAFOR.
002200 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.   11/02/1989.
002400 DATE-COMPILED.
002500 SECURITY.       NON-CONFIDENTIAL.
002600*****************************************************************
002700*    WRITE-STATIC-TOTALS SUBPROGRAM.  CALLED ONCE PER COUNTY BY  *
002800*    LCCMAIN AFTER BOTH T1-T2 MATRICES ARE BUILT.  FOR EACH OF   *
002900*    THE 12 CANONICAL CLASSES, CARRIES FORWARD THAT CLASS'S ROW  *
003000*    TOTAL (DECREASE) FROM THE 2024ED AND 2022ED T1-T2 MATRICES  *
003100*    AS THE CLASS'S TOTAL T1 ACREAGE, AND COMPUTES THE           *
003200*    EDITION-TO-EDITION DIFFERENCE.  THE CALLER WRITES THE       *
003300*    RETURNED TABLE TO STATICOUT.                                *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*----------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*----------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS STATE-DIGIT IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS VERBOSE-LOGGING-SW
004500     UPSI-0 OFF STATUS IS QUIET-LOGGING-SW.
004600*----------------------------------------------------------------*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*----------------------------------------------------------------*
005000 01  WS-SUBSCRIPTS.
005100     05  WS-CLASS-X                          PIC S9(04) COMP.
005200     05  FILLER                              PIC X(01).
005300*----------------------------------------------------------------*
005400*    ALTERNATE THREE-WAY EDIT VIEW OF ONE CLASS'S COMPARISON,    *
005500*    BUILT ONLY WHEN VERBOSE-LOGGING-SW IS ON - NO LOG FILE IS   *
005600*    OWNED BY THIS PROGRAM, SO THE VIEW IS FOR A COMPILE-TIME    *
005700*    DEBUG DISPLAY DURING UNIT TEST ONLY.                        *
005800*----------------------------------------------------------------*
005900 01  WS-CLASS-COMPARE-WORK.
006000     05  WS-CC-CLASS                         PIC X(25).
006100     05  WS-CC-24ED                          PIC S9(10)V9(04).
006200     05  WS-CC-22ED                          PIC S9(10)V9(04).
006300     05  WS-CC-DIFF                          PIC S9(10)V9(04).
006400     05  FILLER                              PIC X(01).
006500 01  WS-CLASS-COMPARE-EDIT REDEFINES WS-CLASS-COMPARE-WORK.
006600     05  FILLER                              PIC X(25).
006700     05  WS-CC-PAIR-EDIT                     PIC X(28).
006800     05  FILLER                              PIC X(14).
006900*----------------------------------------------------------------*
007000 LINKAGE SECTION.
007100*----------------------------------------------------------------*
007200 01  LK-24ED-TOTALS.
007300     05  LK-24-TOTAL OCCURS 12 TIMES INDEXED BY LK-24-TL-X.
007400         10  LK-24-DECREASE               PIC S9(10)V9(04).
007500         10  LK-24-INCREASE               PIC S9(10)V9(04).
007600         10  FILLER                       PIC X(01).
007700 01  LK-22ED-TOTALS.
007800     05  LK-22-TOTAL OCCURS 12 TIMES INDEXED BY LK-22-TL-X.
007900         10  LK-22-DECREASE               PIC S9(10)V9(04).
008000         10  LK-22-INCREASE               PIC S9(10)V9(04).
008100         10  FILLER                       PIC X(01).
008200*----------------------------------------------------------------*
008300*    ALTERNATE FLAT VIEW OF THE 2024ED TOTALS - THE 12-ENTRY     *
008400*    TABLE READ AS ONE 336-BYTE BLOCK, CARRIED FOR THE SAME      *
008500*    REASON PRINTER-CONTROL-FIELDS CARRIES PAGE-LINE-COMBINED    *
008600*    IN LCCCTL.  NO LONGER USED.                                 *
008700*----------------------------------------------------------------*
008800 01  LK-24ED-TOTALS-BLOCK REDEFINES LK-24ED-TOTALS.
008900     05  FILLER                              PIC X(336).
009000*----------------------------------------------------------------*
009100 01  LK-CANON-CLASS-TABLE.
009200     05  LK-CANON-ENTRY OCCURS 12 TIMES INDEXED BY LK-CANON-X.
009300         10  LK-CANON-NAME                PIC X(25).
009400         10  FILLER                       PIC X(01).
009500*----------------------------------------------------------------*
009600 01  LK-STATIC-TABLE.
009700     05  LK-ST-ENTRY OCCURS 12 TIMES INDEXED BY LK-ST-X.
009800         10  LK-ST-ACRES-24ED             PIC S9(10)V9(04).
009900         10  LK-ST-ACRES-22ED             PIC S9(10)V9(04).
010000         10  LK-ST-ACRES-DIFF             PIC S9(10)V9(04).
010100         10  FILLER                       PIC X(01).
010200*----------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LK-24ED-TOTALS, LK-22ED-TOTALS,
010400     LK-CANON-CLASS-TABLE, LK-STATIC-TABLE.
010500*----------------------------------------------------------------*
010600 0000-MAIN-PARAGRAPH.
010700     PERFORM 2000-BUILD-STATICS THRU 2000-BUILD-STATICS-EXIT.
010800     GOBACK.
010900*----------------------------------------------------------------*
011000*    2000-BUILD-STATICS - WRITE-STATIC-TOTALS.  FOR EACH OF THE  *
011100*    12 CANONICAL CLASSES, THE CLASS'S TOTAL-FOR-CLASS IS ITS    *
011200*    ROW TOTAL (DECREASE) IN THE T1-T2 MATRIX - THE TOTAL T1     *
011300*    ACREAGE OF THE CLASS, INCLUDING UNLIKELY CELLS.             *
011400*----------------------------------------------------------------*
011500 2000-BUILD-STATICS.
011600     PERFORM 2100-BUILD-ONE-CLASS THRU 2100-BUILD-ONE-CLASS-EXIT
011700         WITH TEST BEFORE
011800         VARYING WS-CLASS-X FROM 1 BY 1 UNTIL WS-CLASS-X > 12.
011900 2000-BUILD-STATICS-EXIT.
012000     EXIT.
012100*----------------------------------------------------------------*
012200 2100-BUILD-ONE-CLASS.
012300     MOVE LK-24-DECREASE (WS-CLASS-X)
012400         TO LK-ST-ACRES-24ED (WS-CLASS-X).
012500     MOVE LK-22-DECREASE (WS-CLASS-X)
012600         TO LK-ST-ACRES-22ED (WS-CLASS-X).
012700     COMPUTE LK-ST-ACRES-DIFF (WS-CLASS-X) =
012800         LK-24-DECREASE (WS-CLASS-X)
012900         - LK-22-DECREASE (WS-CLASS-X).
013000     IF VERBOSE-LOGGING-SW
013100         MOVE LK-CANON-NAME (WS-CLASS-X)   TO WS-CC-CLASS
013200         MOVE LK-ST-ACRES-24ED (WS-CLASS-X) TO WS-CC-24ED
013300         MOVE LK-ST-ACRES-22ED (WS-CLASS-X) TO WS-CC-22ED
013400         MOVE LK-ST-ACRES-DIFF (WS-CLASS-X) TO WS-CC-DIFF
013500     END-IF.
013600 2100-BUILD-ONE-CLASS-EXIT.
013700     EXIT.

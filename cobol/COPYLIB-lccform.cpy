000100*----------------------------------------------------------------*
000200*    LCCFORM  -  PRINT LINE LAYOUTS FOR THE LCC QA REPORT.       *
000300*    LINE IS 198 BYTES - SHOP'S WIDE-CARRIAGE LISTING           *
000400*    CONVENTION (15-CPI PRINT TRAIN) SO A FULL 12-COLUMN CHANGE  *
000500*    MATRIX WILL FIT ACROSS ONE PRINT LINE WITHOUT WRAPPING.     *
000600*----------------------------------------------------------------*
000700 01  RPT-TITLE-LINE.
000800     05  FILLER                              PIC X(01)
000900            VALUE SPACE.
001000     05  RT-COFIPS-LIT                       PIC X(08)  VALUE
001100             'COUNTY: '.
001200     05  RT-COFIPS                           PIC X(12).
001300     05  FILLER                              PIC X(03)
001400            VALUE SPACE.
001500     05  RT-EDITION-LIT                      PIC X(09)  VALUE
001600             'EDITION: '.
001700     05  RT-EDITION                          PIC X(06).
001800     05  FILLER                              PIC X(03)
001900            VALUE SPACE.
002000     05  RT-PERIOD-YR1                       PIC 9(04).
002100     05  FILLER                              PIC X(01)  VALUE '-'.
002200     05  RT-PERIOD-YR2                       PIC 9(04).
002300     05  FILLER                              PIC X(20)
002400            VALUE SPACE.
002500     05  RT-PAGE-LIT                         PIC X(06)  VALUE
002600             'PAGE: '.
002700     05  RT-PAGE-NUM                         PIC ZZZ9.
002800     05  FILLER                              PIC X(117).
002900*----------------------------------------------------------------*
003000 01  RPT-COLUMN-HEADING.
003100     05  RH-LABEL                            PIC X(08)
003200            VALUE SPACE.
003300     05  RH-CLASS OCCURS 12 TIMES.
003400         10  RH-CLASS-NAME                   PIC X(14).
003500     05  RH-DECREASE-LIT                     PIC X(14)  VALUE
003600             '   DECREASE  '.
003700     05  FILLER                              PIC X(08).
003800*----------------------------------------------------------------*
003900 01  RPT-DETAIL-LINE.
004000     05  RD-ROW-LABEL                        PIC X(08).
004100     05  RD-CELL OCCURS 12 TIMES.
004200         10  RD-CELL-ACRES                   PIC -ZZ,ZZ9.9999.
004300         10  RD-CELL-FLAG                    PIC X(02).
004400     05  RD-ROW-TOTAL                        PIC -ZZ,ZZ9.9999.
004500     05  FILLER                              PIC X(10).
004600*----------------------------------------------------------------*
004700 01  RPT-INCREASE-LINE.
004800     05  RI-ROW-LABEL                        PIC X(08)  VALUE
004900             'INCREASE'.
005000     05  RI-CELL OCCURS 12 TIMES.
005100         10  RI-CELL-ACRES                   PIC -ZZ,ZZ9.9999.
005200         10  FILLER                          PIC X(02).
005300     05  FILLER                              PIC X(12).
005400     05  FILLER                              PIC X(10).
005500*----------------------------------------------------------------*
005600 01  RPT-LCTOTALS-HEADING.
005700     05  FILLER                              PIC X(08)
005800            VALUE SPACE.
005900     05  FILLER                              PIC X(25)  VALUE
006000             'LC TOTALS BY CLASS'.
006100     05  FILLER                              PIC X(15)  VALUE
006200             '2024ED ACRES'.
006300     05  FILLER                              PIC X(15)  VALUE
006400             '2022ED ACRES'.
006500     05  FILLER                              PIC X(15)  VALUE
006600             'DIFFERENCE'.
006700     05  FILLER                              PIC X(120).
006800*----------------------------------------------------------------*
006900 01  RPT-LCTOTALS-DETAIL.
007000     05  FILLER                              PIC X(08)
007100            VALUE SPACE.
007200     05  RL-CLASS                            PIC X(25).
007300     05  RL-ACRES-24ED                       PIC -ZZ,ZZZ,ZZ9.9999.
007400     05  RL-ACRES-22ED                       PIC -ZZ,ZZZ,ZZ9.9999.
007500     05  RL-ACRES-DIFF                       PIC -ZZ,ZZZ,ZZ9.9999.
007600     05  FILLER                              PIC X(117).
007700*----------------------------------------------------------------*
007800*    TITLE LINE FOR THE 2024ED-VS-2022ED DIFFERENCE BLOCK - SAME *
007900*    RECORD LENGTH AS RPT-TITLE-LINE SO EITHER MAY BE MOVED TO   *
008000*    RPT-FD-RECORD WITHOUT A SIZE MISMATCH.                      *
008100*----------------------------------------------------------------*
008200 01  RPT-DIFF-TITLE-LINE.
008300     05  FILLER                              PIC X(01)
008400            VALUE SPACE.
008500     05  RD-TITLE-LIT                        PIC X(24)  VALUE
008600             'DIFFERENCE 2024ED-2022ED'.
008700     05  FILLER                              PIC X(03)
008800            VALUE SPACE.
008900     05  RD-PERIOD-YR1                       PIC 9(04).
009000     05  FILLER                              PIC X(01)  VALUE '-'.
009100     05  RD-PERIOD-YR2                       PIC 9(04).
009200     05  FILLER                              PIC X(20)
009300            VALUE SPACE.
009400     05  RD-PAGE-LIT                         PIC X(06)  VALUE
009500             'PAGE: '.
009600     05  RD-PAGE-NUM                         PIC ZZZ9.
009700     05  FILLER                              PIC X(131).

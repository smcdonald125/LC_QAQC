000100*----------------------------------------------------------------*
000200*    LCCDT   -  LC-DATES LOOKUP, IN-MEMORY TABLE KEYED ON COFIPS *
000300*    LOADED ONCE BY LCCMAIN 1300-LOAD-DATES.  A COUNTY WITH NO   *
000400*    ENTRY HERE IS SKIPPED BY THE DRIVER (SEE 2100-LOOKUP-DATES).*
000500*----------------------------------------------------------------*
000600 01  DT-INPUT-RECORD.
000700     05  DT-IN-COFIPS                        PIC X(12).
000800     05  DT-IN-T1                            PIC 9(04).
000900     05  DT-IN-T2                            PIC 9(04).
001000     05  DT-IN-T3                            PIC 9(04).
001100     05  FILLER                              PIC X(06).
001200*----------------------------------------------------------------*
001300 01  DT-TABLE-CONTROL.
001400     05  DT-TABLE-SIZE                       PIC S9(04) COMP.
001500     05  DT-TABLE-MAX                        PIC S9(04) COMP
001600             VALUE 3000.
001700     05  FILLER                              PIC X(04).
001800*----------------------------------------------------------------*
001900 01  DT-TABLE.
002000     05  DT-ENTRY OCCURS 1 TO 3000 TIMES
002100             DEPENDING ON DT-TABLE-SIZE
002200             INDEXED BY DT-IDX.
002300         10  DT-COFIPS                       PIC X(12).
002400         10  DT-T1                           PIC 9(04).
002500         10  DT-T2                           PIC 9(04).
002600         10  DT-T3                           PIC 9(04).
002700         10  FILLER                          PIC X(02).

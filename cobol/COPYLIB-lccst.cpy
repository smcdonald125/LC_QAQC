000100*----------------------------------------------------------------*
000200*    LCCST   -  STATIC-TOTALS OUTPUT RECORD (FD STATICOUT), ONE  *
000300*    PER CLASS - EDITION-TO-EDITION COMPARISON OF TOTAL ACRES.   *
000400*----------------------------------------------------------------*
000500 01  ST-STATIC-TOTALS-RECORD.
000600     05  ST-COFIPS                           PIC X(12).
000700     05  ST-CLASS                            PIC X(25).
000800     05  ST-ACRES-24ED                       PIC S9(10)V9(04).
000900     05  ST-ACRES-22ED                       PIC S9(10)V9(04).
001000     05  ST-ACRES-DIFF                       PIC S9(10)V9(04).
001100     05  FILLER                              PIC X(11).
001200*----------------------------------------------------------------*
001300*    ALTERNATE VIEW - CLASS NAME SPLIT INTO A SHORT-FORM (FIRST  *
001400*    TWELVE BYTES) USED WHEN THE 132-COL REPORT ABBREVIATES.     *
001500*----------------------------------------------------------------*
001600 01  ST-CLASS-ABBREV REDEFINES ST-STATIC-TOTALS-RECORD.
001700     05  FILLER                              PIC X(12).
001800     05  ST-SHORT-CLASS                      PIC X(12).
001900     05  FILLER                              PIC X(66).

000100*----------------------------------------------------------------*
000200*    LCCTL   -  TOTALS OUTPUT RECORD (FD MATRIXOUT), ONE PER     *
000300*    CLASS PER MATRIX.  DECREASE = ROW TOTAL (ACRES LEAVING),    *
000400*    INCREASE = COLUMN TOTAL (ACRES ENTERING).                   *
000500*----------------------------------------------------------------*
000600 01  TL-TOTALS-RECORD.
000700     05  TL-COFIPS                           PIC X(12).
000800     05  TL-EDITION                          PIC X(06).
000900     05  TL-YEAR-1                           PIC 9(04).
001000     05  TL-YEAR-2                           PIC 9(04).
001100     05  TL-CLASS                            PIC X(25).
001200     05  TL-DECREASE                         PIC S9(10)V9(04).
001300     05  TL-INCREASE                         PIC S9(10)V9(04).
001400     05  FILLER                              PIC X(11).
001500*----------------------------------------------------------------*
001600*    ALTERNATE VIEW USED TO EDIT-CHECK THE PAIR OF ACCUMULATORS  *
001700*    TOGETHER AS A SINGLE 28-DIGIT WORK AREA.                    *
001800*----------------------------------------------------------------*
001900 01  TL-TOTALS-EDIT REDEFINES TL-TOTALS-RECORD.
002000     05  FILLER                              PIC X(51).
002100     05  TL-EDIT-PAIR                        PIC X(28).
002200     05  FILLER                              PIC X(11).

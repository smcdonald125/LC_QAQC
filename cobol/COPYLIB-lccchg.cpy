000100*----------------------------------------------------------------*
000200*    LCCCHG  -  LAND COVER CHANGE DETAIL RECORD                  *
000300*    ONE RECORD PER RASTER VALUE PRESENT IN A COUNTY/PERIOD.     *
000400*    RECORD IS 50 CHARACTERS, LINE SEQUENTIAL, KEY CARRIED IN    *
000500*    DATA (COFIPS + EDITION + PERIOD) - FILE NEED NOT BE SORTED. *
000600*----------------------------------------------------------------*
000700 01  LCC-CHANGE-RECORD.
000800     05  LCC-COFIPS                          PIC X(12).
000900     05  LCC-PERIOD.
001000         10  LCC-YEAR-1                      PIC 9(04).
001100         10  LCC-YEAR-2                      PIC 9(04).
001200     05  LCC-EDITION                         PIC X(06).
001300     05  LCC-VALUE                           PIC 9(03).
001400     05  LCC-PIX-COUNT                       PIC 9(10).
001500     05  FILLER                              PIC X(11).

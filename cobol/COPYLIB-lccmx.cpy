000100*----------------------------------------------------------------*
000200*    LCCMX   -  MATRIX-CELL OUTPUT RECORD (FD MATRIXOUT) AND THE *
000300*    12 X 12 IN-MEMORY WORK TABLE PASSED ACROSS LINKAGE BETWEEN  *
000400*    LCCMAIN, LCCMTRX AND LCCDIFF.  ROWS = EARLY-DATE CLASS,     *
000500*    COLUMNS = LATE-DATE CLASS, BOTH IN CANONICAL ORDER.         *
000600*----------------------------------------------------------------*
000700 01  MX-MATRIX-CELL-RECORD.
000800     05  MX-COFIPS                           PIC X(12).
000900     05  MX-EDITION                          PIC X(06).
001000     05  MX-YEAR-1                           PIC 9(04).
001100     05  MX-YEAR-2                           PIC 9(04).
001200     05  MX-EARLY-CLASS                      PIC X(25).
001300     05  MX-LATE-CLASS                       PIC X(25).
001400     05  MX-ACRES                            PIC S9(10)V9(04).
001500     05  MX-FLAG                             PIC X(06).
001600     05  FILLER                              PIC X(04).
001700*----------------------------------------------------------------*
001800*    ALTERNATE NUMERIC-EDIT VIEW OF THE CELL, USED WHEN LCCMTRX  *
001900*    TESTS THE SIGN OF MX-ACRES FOR THE FLAGGING RULE.           *
002000*----------------------------------------------------------------*
002100 01  MX-MATRIX-CELL-EDIT REDEFINES MX-MATRIX-CELL-RECORD.
002200     05  FILLER                              PIC X(76).
002300     05  MX-EDIT-ACRES                       PIC S9(10)V9(04).
002400     05  FILLER                              PIC X(10).
002500*----------------------------------------------------------------*
002600 01  LK-MATRIX-TABLE.
002700     05  LK-MATRIX-ROW OCCURS 12 TIMES INDEXED BY LK-ROW-IDX.
002800         10  LK-MATRIX-CELL OCCURS 12 TIMES INDEXED BY LK-COL-IDX.
002900             15  LK-CELL-ACRES                PIC S9(10)V9(04).
003000             15  LK-CELL-FLAG                 PIC X(06).
003100             15  FILLER                       PIC X(01).
003200*----------------------------------------------------------------*
003300 01  LK-CLASS-TOTALS-TABLE.
003400     05  LK-CLASS-TOTAL OCCURS 12 TIMES INDEXED BY LK-CT-IDX.
003500         10  LK-DECREASE                      PIC S9(10)V9(04).
003600         10  LK-INCREASE                      PIC S9(10)V9(04).
003700         10  FILLER                           PIC X(01).

000100*----------------------------------------------------------------*
000200*    LCCCW   -  TRANSITION CROSSWALK, IN-MEMORY LOOKUP TABLE     *
000300*    LOADED ONCE BY LCCMAIN 1200-LOAD-CROSSWALK, PASSED TO       *
000400*    LCCMTRX/LCCDIFF/LCCTOTL VIA LINKAGE.  KEYED ON CW-VALUE,    *
000500*    RASTER VALUES 1-12 ALSO DEFINE THE CANONICAL CLASS LIST.    *
000600*----------------------------------------------------------------*
000700 01  CW-INPUT-RECORD.
000800     05  CW-IN-VALUE                         PIC 9(03).
000900     05  CW-IN-CLASS                         PIC X(50).
001000     05  FILLER                              PIC X(07).
001100*----------------------------------------------------------------*
001200 01  CW-TABLE-CONTROL.
001300     05  CW-TABLE-SIZE                       PIC S9(04) COMP.
001400     05  CW-TABLE-MAX                        PIC S9(04) COMP
001500             VALUE 150.
001600     05  FILLER                              PIC X(04).
001700*----------------------------------------------------------------*
001800 01  CW-TABLE.
001900     05  CW-ENTRY OCCURS 1 TO 150 TIMES
002000             DEPENDING ON CW-TABLE-SIZE
002100             INDEXED BY CW-IDX.
002200         10  CW-VALUE                        PIC 9(03).
002300         10  CW-CLASS                        PIC X(50).
002400         10  CW-EARLY-CLASS                  PIC X(25).
002500         10  CW-LATE-CLASS                   PIC X(25).
002600         10  CW-IS-TRANSITION                PIC X(01).
002700             88  CW-IS-A-TRANSITION                VALUE 'Y'.
002800             88  CW-IS-A-BARE-CLASS                VALUE 'N'.
002900         10  FILLER                          PIC X(01).
003000*----------------------------------------------------------------*
003100*    CANONICAL 12-CLASS LIST, ORDER TAKEN FROM CROSSWALK VALUES  *
003200*    1 THRU 12 (BARE-CLASS ENTRIES).  ROW/COLUMN ORDER OF EVERY  *
003300*    SQUARE MATRIX FOLLOWS THIS TABLE.                           *
003400*----------------------------------------------------------------*
003500 01  CANON-CLASS-TABLE.
003600     05  CANON-CLASS-ENTRY OCCURS 12 TIMES INDEXED BY CANON-IDX.
003700         10  CANON-CLASS-NAME                PIC X(25).
003800         10  FILLER                          PIC X(01).

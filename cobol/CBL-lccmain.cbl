000100*****************************************************************
000200* Program name:    LCCMAIN
000300* Original author: R. HALVORSEN
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 R. HALVORSEN    Created for the county land-cover
000900*                          change QA batch, replaces the manual
001000*                          spreadsheet walk-through done by the
001100*                          wetlands unit.
001200* 11/02/89 T. OKAFOR       CR-8911-04 Added the 2022ED comparison
001300*                          pass and DIFFERENCE-MATRICES call.
001400* 06/19/91 T. OKAFOR       CR-9106-02 LC-DATES lookup replaces the
001500*                          hard-coded state/year table in this
001600*                          program - state table pushed down into
001700*                          LCCMTRX for the standalone case only.
001800* 01/08/99 M. DELACRUZ     CR-9812-19 YEAR 2000 - RUN-DATE AND
001900*                          LOG TIMESTAMP WINDOWED TO FOUR-DIGIT
002000*                          CENTURY.
002100* 04/22/03 S. PRZYBYLSKI   CR-0304-07 Restructure, removal of
002200*                          GO TO fall-through in the county loop.
002300* 09/11/06 J. VANCE        CR-0609-01 LOGFILE changed to append
002400*                          (OPEN EXTEND) so reruns do not clobber
002500*                          the prior shift's progress log.
002600* 02/11/09 K. ODUYA        CR-0902-06 1230-SPLIT-TRANSITION was
002700*                          UNSTRINGing on ' TO ' (upper case) but
002800*                          CROSSWALK spells the separator lower
002900*                          case - fixed the delimiter literal.
003000*                          Also, an empty RUNDD opened clean and
003100*                          fell through with zero counties run -
003200*                          1000-INITIALIZE now checks
003300*                          END-OF-RUNLIST after the first read
003400*                          and raises the fatal condition.
003500* 02/25/09 K. ODUYA        CR-0902-14 LCCMTRX silently dropped any
003600*                          LC-change record whose LCC-VALUE had no
003700*                          crosswalk entry - added LK-UNMATCHED-
003800*                          COUNT to the CALL 'LCCMTRX' interface
003900*                          and an ERROR log line here, per county,
004000*                          when it comes back non-zero, matching
004100*                          the LCDATES-miss pattern above.
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.     LCCMAIN.
004500 AUTHOR.         R. HALVORSEN.
004600 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004700 DATE-WRITTEN.   03/14/1987.
004800 DATE-COMPILED.
004900 SECURITY.       NON-CONFIDENTIAL.
005000*****************************************************************
005100*    QA DRIVER.  READS THE COUNTY RUN LIST, LOADS THE TRANSITION *
005200*    CROSSWALK AND THE LC-DATES LOOKUP INTO MEMORY, THEN FOR     *
005300*    EACH COUNTY CALLS LCCMTRX TO BUILD THE 2024ED AND 2022ED    *
005400*    CHANGE MATRICES, LCCDIFF TO DIFFERENCE THE T1-T2 PAIR, AND  *
005500*    LCCTOTL TO ROLL UP THE PER-CLASS EDITION COMPARISON.        *
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800*----------------------------------------------------------------*
005900 CONFIGURATION SECTION.
006000*----------------------------------------------------------------*
006100 SOURCE-COMPUTER. IBM-3081.
006200 OBJECT-COMPUTER. IBM-3081.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS STATE-DIGIT IS '0' THRU '9'
006600     UPSI-0 ON STATUS IS VERBOSE-LOGGING-SW
006700     UPSI-0 OFF STATUS IS QUIET-LOGGING-SW.
006800*----------------------------------------------------------------*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT RUNLIST-FILE ASSIGN TO RUNDD
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS RUNLIST-STATUS.
007400*
007500     SELECT CROSSWALK-FILE ASSIGN TO CWDD
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS CW-FILE-STATUS.
007800*
007900     SELECT LCDATES-FILE ASSIGN TO DTDD
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS DT-FILE-STATUS.
008200*
008300     SELECT MATRIXOUT-FILE ASSIGN TO MXDD
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS MX-FILE-STATUS.
008600*
008700     SELECT STATICOUT-FILE ASSIGN TO STDD
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS ST-FILE-STATUS.
009000*
009100     SELECT LOGFILE-FILE ASSIGN TO LOGDD
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS LOG-FILE-STATUS.
009400*****************************************************************
009500 DATA DIVISION.
009600*----------------------------------------------------------------*
009700 FILE SECTION.
009800*----------------------------------------------------------------*
009900 FD  RUNLIST-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 20 CHARACTERS.
010200 01  RUNLIST-RECORD.
010300     05  RL-COFIPS                          PIC X(12).
010400     05  FILLER                             PIC X(08).
010500*----------------------------------------------------------------*
010600 FD  CROSSWALK-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 60 CHARACTERS.
010900 01  CW-FILE-RECORD                         PIC X(60).
011000*----------------------------------------------------------------*
011100 FD  LCDATES-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 30 CHARACTERS.
011400 01  DT-FILE-RECORD                         PIC X(30).
011500*----------------------------------------------------------------*
011600 FD  MATRIXOUT-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 100 CHARACTERS.
011900 01  MX-FD-RECORD                          PIC X(100).
012000*----------------------------------------------------------------*
012100 FD  STATICOUT-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 90 CHARACTERS.
012400 01  ST-FD-RECORD                          PIC X(90).
012500*----------------------------------------------------------------*
012600 FD  LOGFILE-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS.
012900 01  LOG-RECORD                             PIC X(132).
013000*----------------------------------------------------------------*
013100 WORKING-STORAGE SECTION.
013200*----------------------------------------------------------------*
013300 01  WS-FILE-STATUSES.
013400     05  RUNLIST-STATUS                     PIC X(02).
013500         88  RUNLIST-OK                          VALUE '00'.
013600         88  RUNLIST-EOF                         VALUE '10'.
013700     05  CW-FILE-STATUS                     PIC X(02).
013800         88  CW-FILE-OK                          VALUE '00'.
013900         88  CW-FILE-EOF                         VALUE '10'.
014000     05  DT-FILE-STATUS                     PIC X(02).
014100         88  DT-FILE-OK                          VALUE '00'.
014200         88  DT-FILE-EOF                         VALUE '10'.
014300     05  MX-FILE-STATUS                     PIC X(02).
014400         88  MX-FILE-OK                          VALUE '00'.
014500     05  ST-FILE-STATUS                     PIC X(02).
014600         88  ST-FILE-OK                          VALUE '00'.
014700     05  LOG-FILE-STATUS                    PIC X(02).
014800         88  LOG-FILE-OK                         VALUE '00'.
014900     05  FILLER                              PIC X(01).
015000*----------------------------------------------------------------*
015100     COPY LCCCW.
015200     COPY LCCDT.
015300     COPY LCCMX.
015400     COPY LCCTL.
015500     COPY LCCST.
015600*----------------------------------------------------------------*
015700*    ONE MATRIX WORK TABLE AND ONE TOTALS TABLE PER MATRIX HELD  *
015800*    DURING A COUNTY PASS - 2024ED T1-T2, 2024ED T2-T3, 2022ED   *
015900*    T1-T2, AND THE DIFFERENCE OF THE TWO T1-T2 MATRICES.        *
016000*----------------------------------------------------------------*
016100 01  MX24-T1T2-TABLE.
016200     05  MX24AB-ROW OCCURS 12 TIMES INDEXED BY MX24AB-ROW-X.
016300         10  MX24AB-CELL OCCURS 12 TIMES INDEXED BY MX24AB-COL-X.
016400             15  MX24AB-ACRES              PIC S9(10)V9(04).
016500             15  MX24AB-FLAG               PIC X(06).
016600             15  FILLER                    PIC X(01).
016700 01  CT24-T1T2-TOTALS.
016800     05  CT24AB-ENTRY OCCURS 12 TIMES INDEXED BY CT24AB-X.
016900         10  CT24AB-DECREASE              PIC S9(10)V9(04).
017000         10  CT24AB-INCREASE              PIC S9(10)V9(04).
017100         10  FILLER                       PIC X(01).
017200*----------------------------------------------------------------*
017300 01  MX24-T2T3-TABLE.
017400     05  MX24BC-ROW OCCURS 12 TIMES INDEXED BY MX24BC-ROW-X.
017500         10  MX24BC-CELL OCCURS 12 TIMES INDEXED BY MX24BC-COL-X.
017600             15  MX24BC-ACRES              PIC S9(10)V9(04).
017700             15  MX24BC-FLAG               PIC X(06).
017800             15  FILLER                    PIC X(01).
017900 01  CT24-T2T3-TOTALS.
018000     05  CT24BC-ENTRY OCCURS 12 TIMES INDEXED BY CT24BC-X.
018100         10  CT24BC-DECREASE              PIC S9(10)V9(04).
018200         10  CT24BC-INCREASE              PIC S9(10)V9(04).
018300         10  FILLER                       PIC X(01).
018400*----------------------------------------------------------------*
018500 01  MX22-T1T2-TABLE.
018600     05  MX22AB-ROW OCCURS 12 TIMES INDEXED BY MX22AB-ROW-X.
018700         10  MX22AB-CELL OCCURS 12 TIMES INDEXED BY MX22AB-COL-X.
018800             15  MX22AB-ACRES              PIC S9(10)V9(04).
018900             15  MX22AB-FLAG               PIC X(06).
019000             15  FILLER                    PIC X(01).
019100 01  CT22-T1T2-TOTALS.
019200     05  CT22AB-ENTRY OCCURS 12 TIMES INDEXED BY CT22AB-X.
019300         10  CT22AB-DECREASE              PIC S9(10)V9(04).
019400         10  CT22AB-INCREASE              PIC S9(10)V9(04).
019500         10  FILLER                       PIC X(01).
019600*----------------------------------------------------------------*
019700 01  MXDIFF-TABLE.
019800     05  MXDF-ROW OCCURS 12 TIMES INDEXED BY MXDF-ROW-X.
019900         10  MXDF-CELL OCCURS 12 TIMES INDEXED BY MXDF-COL-X.
020000             15  MXDF-ACRES                PIC S9(10)V9(04).
020100             15  MXDF-FLAG                 PIC X(06).
020200             15  FILLER                    PIC X(01).
020300 01  CTDIFF-TOTALS.
020400     05  CTDF-ENTRY OCCURS 12 TIMES INDEXED BY CTDF-X.
020500         10  CTDF-DECREASE                PIC S9(10)V9(04).
020600         10  CTDF-INCREASE                PIC S9(10)V9(04).
020700         10  FILLER                       PIC X(01).
020800*----------------------------------------------------------------*
020900 01  ST-STATIC-TABLE.
021000     05  ST-ENTRY OCCURS 12 TIMES INDEXED BY ST-ENTRY-X.
021100         10  ST-T-ACRES-24ED               PIC S9(10)V9(04).
021200         10  ST-T-ACRES-22ED               PIC S9(10)V9(04).
021300         10  ST-T-ACRES-DIFF               PIC S9(10)V9(04).
021400         10  FILLER                        PIC X(01).
021500*----------------------------------------------------------------*
021600 01  WS-SWITCHES-MISC.
021700     05  RUNLIST-EOF-SW                    PIC X(01)  VALUE 'N'.
021800         88  END-OF-RUNLIST                       VALUE 'Y'.
021900     05  WS-24AB-FOUND-SW                  PIC X(01).
022000         88  WS-24AB-FOUND                        VALUE 'Y'.
022100     05  WS-24BC-FOUND-SW                  PIC X(01).
022200         88  WS-24BC-FOUND                        VALUE 'Y'.
022300     05  WS-22AB-FOUND-SW                  PIC X(01).
022400         88  WS-22AB-FOUND                        VALUE 'Y'.
022500     05  WS-FATAL-SW                       PIC X(01).
022600         88  WS-FATAL-ERROR                       VALUE 'Y'.
022700     05  WS-FATAL-MSG                      PIC X(60).
022800     05  WS-DATES-FOUND-SW                 PIC X(01).
022900         88  WS-DATES-FOUND                       VALUE 'Y'.
023000     05  WS-COUNTY-COUNT                   PIC S9(06) COMP
023100             VALUE ZERO.
023200     05  WS-CW-REC-COUNT                   PIC S9(06) COMP
023300             VALUE ZERO.
023400     05  WS-DT-REC-COUNT                   PIC S9(06) COMP
023500             VALUE ZERO.
023600     05  WS-24AB-UNMATCHED                 PIC S9(06) COMP
023700             VALUE ZERO.
023800     05  WS-24BC-UNMATCHED                 PIC S9(06) COMP
023900             VALUE ZERO.
024000     05  WS-22AB-UNMATCHED                 PIC S9(06) COMP
024100             VALUE ZERO.
024200     05  WS-UNMATCHED-EDIT                 PIC ZZZ,ZZ9.
024300     05  FILLER                            PIC X(01).
024400*----------------------------------------------------------------*
024500*    WORK COFIPS BROKEN INTO ITS NAME/FIPS PIECES, USED ONLY FOR *
024600*    THE PROGRESS LINES WRITTEN TO THE LOG.                      *
024700*----------------------------------------------------------------*
024800 01  WS-COFIPS-WORK                        PIC X(12).
024900 01  WS-COFIPS-PARTS REDEFINES WS-COFIPS-WORK.
025000     05  WCF-NAME                          PIC X(04).
025100     05  WCF-SEP                           PIC X(01).
025200     05  WCF-FIPS                          PIC X(05).
025300     05  FILLER                            PIC X(02).
025400*----------------------------------------------------------------*
025500*    EDITION LITERALS AND THE PERIOD-INDICATOR PASSED TO LCCMTRX *
025600*    ON EACH CALL, AND THE T1/T2/T3 YEARS RETURNED BY THE LCDATES*
025700*    LOOKUP FOR THE COUNTY CURRENTLY BEING PROCESSED.            *
025800*----------------------------------------------------------------*
025900 01  WS-EDITION-LITERALS.
026000     05  WS-2024-EDITION                   PIC X(06)
026100             VALUE '2024ED'.
026200     05  WS-2022-EDITION                   PIC X(06)
026300             VALUE '2022ED'.
026400     05  WS-PERIOD-1                       PIC X(01) VALUE '1'.
026500     05  WS-PERIOD-2                       PIC X(01) VALUE '2'.
026600     05  FILLER                            PIC X(01).
026700 01  WS-COUNTY-PERIOD-YEARS.
026800     05  WS-T1                             PIC 9(04).
026900     05  WS-T2                             PIC 9(04).
027000     05  WS-T3                             PIC 9(04).
027100     05  FILLER                            PIC X(01).
027200*----------------------------------------------------------------*
027300 01  WS-CURRENT-DATE-DATA.
027400     05  WS-CURRENT-DATE.
027500         10  WS-CURRENT-YY                 PIC 9(02).
027600         10  WS-CURRENT-MM                 PIC 9(02).
027700         10  WS-CURRENT-DD                 PIC 9(02).
027800     05  WS-CURRENT-TIME.
027900         10  WS-CURRENT-HH                 PIC 9(02).
028000         10  WS-CURRENT-MN                 PIC 9(02).
028100         10  WS-CURRENT-SS                 PIC 9(02).
028200         10  WS-CURRENT-HS                 PIC 9(02).
028300     05  FILLER                            PIC X(01).
028400*----------------------------------------------------------------*
028500*    CR-9812-19 Y2K WINDOW - FOUR-DIGIT YEAR BUILT FROM THE      *
028600*    TWO-DIGIT ACCEPT FROM DATE VALUE.                           *
028700*----------------------------------------------------------------*
028800 01  WS-CENTURY-DATE.
028900     05  WS-CENTURY-CC                     PIC 9(02).
029000     05  WS-CENTURY-YY                     PIC 9(02).
029100     05  WS-CENTURY-MM                     PIC 9(02).
029200     05  WS-CENTURY-DD                     PIC 9(02).
029300     05  FILLER                            PIC X(01).
029400*----------------------------------------------------------------*
029500 01  LOG-LINE-WORK.
029600     05  LL-TIMESTAMP                      PIC X(15).
029700     05  FILLER                            PIC X(01)  VALUE '|'.
029800     05  LL-LEVEL                          PIC X(05).
029900     05  FILLER                            PIC X(01)  VALUE '|'.
030000     05  LL-MODULE                         PIC X(08).
030100     05  FILLER                            PIC X(01)  VALUE '|'.
030200     05  LL-MESSAGE                        PIC X(100).
030300*----------------------------------------------------------------*
030400 LINKAGE SECTION.
030500*----------------------------------------------------------------*
030600*****************************************************************
030700 PROCEDURE DIVISION.
030800*----------------------------------------------------------------*
030900 0000-MAIN-PARAGRAPH.
031000*----------------------------------------------------------------*
031100     PERFORM 1000-INITIALIZE.
031200     IF NOT WS-FATAL-ERROR
031300         PERFORM 2000-PROCESS-COUNTY THRU 2000-PROCESS-COUNTY-EXIT
031400             UNTIL END-OF-RUNLIST.
031500     PERFORM 3000-TERMINATE.
031600     GOBACK.
031700*----------------------------------------------------------------*
031800 1000-INITIALIZE.
031900*----------------------------------------------------------------*
032000     MOVE 'N'                          TO WS-FATAL-SW.
032100     ACCEPT WS-CURRENT-DATE            FROM DATE.
032200     ACCEPT WS-CURRENT-TIME            FROM TIME.
032300     PERFORM 1050-WINDOW-CENTURY.
032400     OPEN EXTEND LOGFILE-FILE.
032500     IF NOT LOG-FILE-OK
032600         OPEN OUTPUT LOGFILE-FILE
032700     END-IF.
032800     MOVE 'LCCMAIN QA RUN STARTING' TO LL-MESSAGE.
032900     PERFORM 9000-WRITE-LOG-LINE.
033000     OPEN INPUT RUNLIST-FILE, CROSSWALK-FILE, LCDATES-FILE.
033100     OPEN OUTPUT MATRIXOUT-FILE, STATICOUT-FILE.
033200     IF NOT RUNLIST-OK
033300         MOVE 'Y'                      TO WS-FATAL-SW
033400         MOVE 'RUNLIST EMPTY OR MISSING - USAGE: SUPPLY RUNDD'
033500                                        TO WS-FATAL-MSG
033600         MOVE WS-FATAL-MSG             TO LL-MESSAGE
033700         PERFORM 9000-WRITE-LOG-LINE
033800     ELSE
033900         PERFORM 1200-LOAD-CROSSWALK THRU 1200-LOAD-CROSSWALK-EXIT
034000         PERFORM 1300-LOAD-DATES THRU 1300-LOAD-DATES-EXIT
034100         PERFORM 1900-READ-RUNLIST
034200         IF END-OF-RUNLIST
034300             MOVE 'Y'                  TO WS-FATAL-SW
034400             MOVE 'RUNLIST EMPTY OR MISSING - USAGE: SUPPLY RUNDD'
034500                                        TO WS-FATAL-MSG
034600             MOVE WS-FATAL-MSG         TO LL-MESSAGE
034700             PERFORM 9000-WRITE-LOG-LINE
034800         END-IF
034900     END-IF.
035000*----------------------------------------------------------------*
035100 1050-WINDOW-CENTURY.
035200*----------------------------------------------------------------*
035300     IF WS-CURRENT-YY < 50
035400         MOVE 20                       TO WS-CENTURY-CC
035500     ELSE
035600         MOVE 19                       TO WS-CENTURY-CC
035700     END-IF.
035800     MOVE WS-CURRENT-YY                TO WS-CENTURY-YY.
035900     MOVE WS-CURRENT-MM                TO WS-CENTURY-MM.
036000     MOVE WS-CURRENT-DD                TO WS-CENTURY-DD.
036100*----------------------------------------------------------------*
036200 1200-LOAD-CROSSWALK.
036300*----------------------------------------------------------------*
036400     MOVE 0                            TO CW-TABLE-SIZE.
036500     PERFORM 1210-READ-CROSSWALK.
036600     PERFORM 1220-STORE-CROSSWALK THRU 1220-STORE-CROSSWALK-EXIT
036700         UNTIL CW-FILE-EOF.
036800     GO TO 1200-LOAD-CROSSWALK-EXIT.
036900 1210-READ-CROSSWALK.
037000     READ CROSSWALK-FILE INTO CW-INPUT-RECORD
037100         AT END
037200             SET CW-FILE-EOF           TO TRUE
037300     END-READ.
037400 1220-STORE-CROSSWALK.
037500     ADD 1                             TO CW-TABLE-SIZE
037600                                          WS-CW-REC-COUNT.
037700     SET CW-IDX                        TO CW-TABLE-SIZE.
037800     MOVE CW-IN-VALUE                  TO CW-VALUE (CW-IDX).
037900     MOVE CW-IN-CLASS                  TO CW-CLASS (CW-IDX).
038000     PERFORM 1230-SPLIT-TRANSITION THRU
038100             1230-SPLIT-TRANSITION-EXIT.
038200     IF CW-IN-VALUE >= 1 AND CW-IN-VALUE <= 12
038300         SET CANON-IDX                 TO CW-IN-VALUE
038400         MOVE CW-IN-CLASS              TO
038500             CANON-CLASS-NAME (CANON-IDX)
038600     END-IF.
038700     PERFORM 1210-READ-CROSSWALK.
038800     GO TO 1220-STORE-CROSSWALK-EXIT.
038900 1220-STORE-CROSSWALK-EXIT.
039000     EXIT.
039100 1230-SPLIT-TRANSITION.
039200     MOVE SPACES                       TO CW-EARLY-CLASS (CW-IDX)
039300                                          CW-LATE-CLASS (CW-IDX).
039400     UNSTRING CW-IN-CLASS DELIMITED BY ' to '
039500         INTO CW-EARLY-CLASS (CW-IDX) CW-LATE-CLASS (CW-IDX)
039600     END-UNSTRING.
039700     IF CW-LATE-CLASS (CW-IDX) = SPACES
039800         SET CW-IS-A-BARE-CLASS (CW-IDX) TO TRUE
039900     ELSE
040000         SET CW-IS-A-TRANSITION (CW-IDX) TO TRUE
040100     END-IF.
040200     GO TO 1230-SPLIT-TRANSITION-EXIT.
040300 1230-SPLIT-TRANSITION-EXIT.
040400     EXIT.
040500 1200-LOAD-CROSSWALK-EXIT.
040600     EXIT.
040700*----------------------------------------------------------------*
040800 1300-LOAD-DATES.
040900*----------------------------------------------------------------*
041000     MOVE 0                            TO DT-TABLE-SIZE.
041100     PERFORM 1310-READ-DATES.
041200     PERFORM 1320-STORE-DATES THRU 1320-STORE-DATES-EXIT
041300         UNTIL DT-FILE-EOF.
041400     GO TO 1300-LOAD-DATES-EXIT.
041500 1310-READ-DATES.
041600     READ LCDATES-FILE INTO DT-INPUT-RECORD
041700         AT END
041800             SET DT-FILE-EOF           TO TRUE
041900     END-READ.
042000 1320-STORE-DATES.
042100     ADD 1                             TO DT-TABLE-SIZE
042200                                          WS-DT-REC-COUNT.
042300     SET DT-IDX                        TO DT-TABLE-SIZE.
042400     MOVE DT-IN-COFIPS                 TO DT-COFIPS (DT-IDX).
042500     MOVE DT-IN-T1                     TO DT-T1 (DT-IDX).
042600     MOVE DT-IN-T2                     TO DT-T2 (DT-IDX).
042700     MOVE DT-IN-T3                     TO DT-T3 (DT-IDX).
042800     PERFORM 1310-READ-DATES.
042900     GO TO 1320-STORE-DATES-EXIT.
043000 1320-STORE-DATES-EXIT.
043100     EXIT.
043200 1300-LOAD-DATES-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 1900-READ-RUNLIST.
043600*----------------------------------------------------------------*
043700     READ RUNLIST-FILE
043800         AT END
043900             SET END-OF-RUNLIST        TO TRUE
044000     END-READ.
044100*----------------------------------------------------------------*
044200 2000-PROCESS-COUNTY.
044300*----------------------------------------------------------------*
044400     IF RL-COFIPS = SPACES
044500         GO TO 2000-PROCESS-COUNTY-EXIT
044600     END-IF.
044700     MOVE RL-COFIPS                    TO WS-COFIPS-WORK.
044800     ADD 1                             TO WS-COUNTY-COUNT.
044900     STRING 'PROCESSING COUNTY ' RL-COFIPS
045000         INTO LL-MESSAGE
045100     END-STRING.
045200     PERFORM 9000-WRITE-LOG-LINE.
045300     PERFORM 2100-LOOKUP-DATES THRU 2100-LOOKUP-DATES-EXIT.
045400     IF NOT WS-DATES-FOUND
045500         STRING 'NO LCDATES ENTRY FOR ' RL-COFIPS ' - SKIPPED'
045600             INTO LL-MESSAGE
045700         END-STRING
045800         MOVE 'ERROR'                  TO LL-LEVEL
045900         PERFORM 9000-WRITE-LOG-LINE
046000         MOVE 'INFO '                  TO LL-LEVEL
046100         GO TO 2000-PROCESS-COUNTY-READ
046200     END-IF.
046300     PERFORM 2200-BUILD-2024ED-MATRICES THRU 2200-EXIT.
046400     IF WS-FATAL-ERROR
046500         MOVE WS-FATAL-MSG             TO LL-MESSAGE
046600         MOVE 'ERROR'                  TO LL-LEVEL
046700         PERFORM 9000-WRITE-LOG-LINE
046800         MOVE 'INFO '                  TO LL-LEVEL
046900         MOVE 'N'                      TO WS-FATAL-SW
047000         GO TO 2000-PROCESS-COUNTY-READ
047100     END-IF.
047200     PERFORM 2300-BUILD-2022ED-MATRIX THRU 2300-EXIT.
047300     PERFORM 2400-DIFFERENCE-MATRICES THRU 2400-EXIT.
047400     PERFORM 2500-WRITE-STATIC-TOTALS THRU 2500-EXIT.
047500 2000-PROCESS-COUNTY-READ.
047600     PERFORM 1900-READ-RUNLIST.
047700     GO TO 2000-PROCESS-COUNTY-EXIT.
047800 2000-PROCESS-COUNTY-EXIT.
047900     EXIT.
048000*----------------------------------------------------------------*
048100 2100-LOOKUP-DATES.
048200*----------------------------------------------------------------*
048300     MOVE 'N'                          TO WS-DATES-FOUND-SW.
048400     SET DT-IDX                        TO 1.
048500     SEARCH DT-ENTRY VARYING DT-IDX
048600         AT END
048700             CONTINUE
048800         WHEN DT-COFIPS (DT-IDX) = RL-COFIPS
048900             SET WS-DATES-FOUND        TO TRUE
049000             MOVE DT-T1 (DT-IDX)       TO WS-T1
049100             MOVE DT-T2 (DT-IDX)       TO WS-T2
049200             MOVE DT-T3 (DT-IDX)       TO WS-T3
049300     END-SEARCH.
049400     GO TO 2100-LOOKUP-DATES-EXIT.
049500 2100-LOOKUP-DATES-EXIT.
049600     EXIT.
049700*----------------------------------------------------------------*
049800 2200-BUILD-2024ED-MATRICES.
049900*----------------------------------------------------------------*
050000     CALL 'LCCMTRX' USING RL-COFIPS, WS-2024-EDITION, WS-PERIOD-1,
050100         WS-T1, WS-T2, WS-T3, CW-TABLE-SIZE, CW-TABLE,
050200         CANON-CLASS-TABLE, MX24-T1T2-TABLE, CT24-T1T2-TOTALS,
050300         WS-24AB-FOUND-SW, WS-FATAL-SW, WS-FATAL-MSG,
050400         WS-24AB-UNMATCHED
050500     END-CALL.
050600     IF WS-24AB-FOUND
050700         PERFORM 2210-WRITE-MATRIX THRU 2210-EXIT
050800     ELSE
050900         MOVE 'NO 2024ED T1-T2 CHANGE RECORDS - MATRIX SKIPPED'
051000                                        TO LL-MESSAGE
051100         MOVE 'WARN '                  TO LL-LEVEL
051200         PERFORM 9000-WRITE-LOG-LINE
051300         MOVE 'INFO '                  TO LL-LEVEL
051400     END-IF.
051500     IF WS-24AB-UNMATCHED > 0
051600         MOVE WS-24AB-UNMATCHED         TO WS-UNMATCHED-EDIT
051700         STRING 'NO CROSSWALK ENTRY FOR ' WS-UNMATCHED-EDIT
051800             ' 2024ED T1-T2 RECORD(S), ' RL-COFIPS ' - SKIPPED'
051900             INTO LL-MESSAGE
052000         END-STRING
052100         MOVE 'ERROR'                  TO LL-LEVEL
052200         PERFORM 9000-WRITE-LOG-LINE
052300         MOVE 'INFO '                  TO LL-LEVEL
052400     END-IF.
052500     CALL 'LCCMTRX' USING RL-COFIPS, WS-2024-EDITION, WS-PERIOD-2,
052600         WS-T1, WS-T2, WS-T3, CW-TABLE-SIZE, CW-TABLE,
052700         CANON-CLASS-TABLE, MX24-T2T3-TABLE, CT24-T2T3-TOTALS,
052800         WS-24BC-FOUND-SW, WS-FATAL-SW, WS-FATAL-MSG,
052900         WS-24BC-UNMATCHED
053000     END-CALL.
053100     IF WS-24BC-FOUND
053200         PERFORM 2220-WRITE-2024BC-MATRIX THRU 2220-EXIT
053300     ELSE
053400         MOVE 'NO 2024ED T2-T3 CHANGE RECORDS - MATRIX SKIPPED'
053500                                        TO LL-MESSAGE
053600         MOVE 'WARN '                  TO LL-LEVEL
053700         PERFORM 9000-WRITE-LOG-LINE
053800         MOVE 'INFO '                  TO LL-LEVEL
053900     END-IF.
054000     IF WS-24BC-UNMATCHED > 0
054100         MOVE WS-24BC-UNMATCHED         TO WS-UNMATCHED-EDIT
054200         STRING 'NO CROSSWALK ENTRY FOR ' WS-UNMATCHED-EDIT
054300             ' 2024ED T2-T3 RECORD(S), ' RL-COFIPS ' - SKIPPED'
054400             INTO LL-MESSAGE
054500         END-STRING
054600         MOVE 'ERROR'                  TO LL-LEVEL
054700         PERFORM 9000-WRITE-LOG-LINE
054800         MOVE 'INFO '                  TO LL-LEVEL
054900     END-IF.
055000     GO TO 2200-EXIT.
055100 2210-WRITE-MATRIX.
055200     PERFORM 6000-WRITE-MATRIX-CELLS THRU 6000-EXIT
055300         WITH TEST BEFORE
055400         VARYING MX24AB-ROW-X FROM 1 BY 1 UNTIL MX24AB-ROW-X > 12.
055500     PERFORM 6100-WRITE-TOTALS THRU 6100-EXIT
055600         WITH TEST BEFORE
055700         VARYING CT24AB-X FROM 1 BY 1 UNTIL CT24AB-X > 12.
055800     GO TO 2210-EXIT.
055900 2210-EXIT.
056000     EXIT.
056100 2220-WRITE-2024BC-MATRIX.
056200*    2024ED T2-T3 CELLS ARE WRITTEN TO MATRIXOUT ONLY - THEY DO
056300*    NOT PARTICIPATE IN THE T1-T2 DIFFERENCE OR STATIC TOTALS.
056400     PERFORM 6200-WRITE-2024BC-CELLS THRU 6200-EXIT
056500         WITH TEST BEFORE
056600         VARYING MX24BC-ROW-X FROM 1 BY 1 UNTIL MX24BC-ROW-X > 12.
056700     PERFORM 6300-WRITE-2024BC-TOTALS THRU 6300-EXIT
056800         WITH TEST BEFORE
056900         VARYING CT24BC-X FROM 1 BY 1 UNTIL CT24BC-X > 12.
057000     GO TO 2220-EXIT.
057100 2220-EXIT.
057200     EXIT.
057300 2200-EXIT.
057400     EXIT.
057500*----------------------------------------------------------------*
057600 2300-BUILD-2022ED-MATRIX.
057700*----------------------------------------------------------------*
057800     CALL 'LCCMTRX' USING RL-COFIPS, WS-2022-EDITION, WS-PERIOD-1,
057900         WS-T1, WS-T2, WS-T3, CW-TABLE-SIZE, CW-TABLE,
058000         CANON-CLASS-TABLE, MX22-T1T2-TABLE, CT22-T1T2-TOTALS,
058100         WS-22AB-FOUND-SW, WS-FATAL-SW, WS-FATAL-MSG,
058200         WS-22AB-UNMATCHED
058300     END-CALL.
058400     IF WS-22AB-FOUND
058500         PERFORM 6400-WRITE-2022AB-CELLS THRU 6400-EXIT
058600             WITH TEST BEFORE
058700             VARYING MX22AB-ROW-X FROM 1 BY 1
058800            UNTIL MX22AB-ROW-X > 12
058900         PERFORM 6500-WRITE-2022AB-TOTALS THRU 6500-EXIT
059000             WITH TEST BEFORE
059100             VARYING CT22AB-X FROM 1 BY 1 UNTIL CT22AB-X > 12
059200     ELSE
059300         MOVE 'NO 2022ED T1-T2 CHANGE RECORDS - MATRIX SKIPPED'
059400                                        TO LL-MESSAGE
059500         MOVE 'WARN '                  TO LL-LEVEL
059600         PERFORM 9000-WRITE-LOG-LINE
059700         MOVE 'INFO '                  TO LL-LEVEL
059800     END-IF.
059900     IF WS-22AB-UNMATCHED > 0
060000         MOVE WS-22AB-UNMATCHED         TO WS-UNMATCHED-EDIT
060100         STRING 'NO CROSSWALK ENTRY FOR ' WS-UNMATCHED-EDIT
060200             ' 2022ED T1-T2 RECORD(S), ' RL-COFIPS ' - SKIPPED'
060300             INTO LL-MESSAGE
060400         END-STRING
060500         MOVE 'ERROR'                  TO LL-LEVEL
060600         PERFORM 9000-WRITE-LOG-LINE
060700         MOVE 'INFO '                  TO LL-LEVEL
060800     END-IF.
060900     GO TO 2300-EXIT.
061000 2300-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------*
061300 2400-DIFFERENCE-MATRICES.
061400*----------------------------------------------------------------*
061500     IF WS-24AB-FOUND AND WS-22AB-FOUND
061600         CALL 'LCCDIFF' USING RL-COFIPS, WS-T1, WS-T2,
061700             MX24-T1T2-TABLE, MX22-T1T2-TABLE,
061800             CT24-T1T2-TOTALS, CT22-T1T2-TOTALS,
061900             CANON-CLASS-TABLE, MXDIFF-TABLE, CTDIFF-TOTALS
062000         END-CALL
062100         PERFORM 6600-WRITE-DIFF-CELLS THRU 6600-EXIT
062200             WITH TEST BEFORE
062300             VARYING MXDF-ROW-X FROM 1 BY 1 UNTIL MXDF-ROW-X > 12
062400         PERFORM 6700-WRITE-DIFF-TOTALS THRU 6700-EXIT
062500             WITH TEST BEFORE
062600             VARYING CTDF-X FROM 1 BY 1 UNTIL CTDF-X > 12
062700     ELSE
062800         MOVE 'DIFFERENCE MATRIX SKIPPED - MISSING EDITION MATRIX'
062900                                        TO LL-MESSAGE
063000         MOVE 'WARN '                  TO LL-LEVEL
063100         PERFORM 9000-WRITE-LOG-LINE
063200         MOVE 'INFO '                  TO LL-LEVEL
063300     END-IF.
063400     GO TO 2400-EXIT.
063500 2400-EXIT.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 2500-WRITE-STATIC-TOTALS.
063900*----------------------------------------------------------------*
064000     CALL 'LCCTOTL' USING CT24-T1T2-TOTALS, CT22-T1T2-TOTALS,
064100         CANON-CLASS-TABLE, ST-STATIC-TABLE
064200     END-CALL.
064300     PERFORM 6800-WRITE-STATIC-RECS THRU 6800-EXIT
064400         WITH TEST BEFORE
064500         VARYING ST-ENTRY-X FROM 1 BY 1 UNTIL ST-ENTRY-X > 12.
064600     GO TO 2500-EXIT.
064700 2500-EXIT.
064800     EXIT.
064900*----------------------------------------------------------------*
065000 3000-TERMINATE.
065100*----------------------------------------------------------------*
065200     MOVE 'LCCMAIN QA RUN COMPLETE - '     TO LL-MESSAGE.
065300     PERFORM 9000-WRITE-LOG-LINE.
065400     CLOSE RUNLIST-FILE, CROSSWALK-FILE, LCDATES-FILE,
065500           MATRIXOUT-FILE, STATICOUT-FILE, LOGFILE-FILE.
065600*----------------------------------------------------------------*
065700 6000-WRITE-MATRIX-CELLS.
065800*----------------------------------------------------------------*
065900     PERFORM 6010-WRITE-ONE-CELL THRU 6010-EXIT
066000         WITH TEST BEFORE
066100         VARYING MX24AB-COL-X FROM 1 BY 1 UNTIL MX24AB-COL-X > 12.
066200     GO TO 6000-EXIT.
066300 6010-WRITE-ONE-CELL.
066400     MOVE RL-COFIPS                    TO MX-COFIPS.
066500     MOVE WS-2024-EDITION              TO MX-EDITION.
066600     MOVE WS-T1                        TO MX-YEAR-1.
066700     MOVE WS-T2                        TO MX-YEAR-2.
066800     MOVE CANON-CLASS-NAME (MX24AB-ROW-X) TO MX-EARLY-CLASS.
066900     MOVE CANON-CLASS-NAME (MX24AB-COL-X) TO MX-LATE-CLASS.
067000     MOVE MX24AB-ACRES (MX24AB-ROW-X MX24AB-COL-X) TO MX-ACRES.
067100     MOVE MX24AB-FLAG (MX24AB-ROW-X MX24AB-COL-X)  TO MX-FLAG.
067200     WRITE MX-FD-RECORD FROM MX-MATRIX-CELL-RECORD.
067300     GO TO 6010-EXIT.
067400 6010-EXIT.
067500     EXIT.
067600 6000-EXIT.
067700     EXIT.
067800*----------------------------------------------------------------*
067900 6100-WRITE-TOTALS.
068000*----------------------------------------------------------------*
068100     MOVE RL-COFIPS                    TO TL-COFIPS.
068200     MOVE WS-2024-EDITION              TO TL-EDITION.
068300     MOVE WS-T1                        TO TL-YEAR-1.
068400     MOVE WS-T2                        TO TL-YEAR-2.
068500     MOVE CANON-CLASS-NAME (CT24AB-X)  TO TL-CLASS.
068600     MOVE CT24AB-DECREASE (CT24AB-X)   TO TL-DECREASE.
068700     MOVE CT24AB-INCREASE (CT24AB-X)   TO TL-INCREASE.
068800     WRITE MX-FD-RECORD FROM TL-TOTALS-RECORD.
068900     GO TO 6100-EXIT.
069000 6100-EXIT.
069100     EXIT.
069200*----------------------------------------------------------------*
069300 6200-WRITE-2024BC-CELLS.
069400*----------------------------------------------------------------*
069500     PERFORM 6210-WRITE-ONE-BC-CELL THRU 6210-EXIT
069600         WITH TEST BEFORE
069700         VARYING MX24BC-COL-X FROM 1 BY 1 UNTIL MX24BC-COL-X > 12.
069800     GO TO 6200-EXIT.
069900 6210-WRITE-ONE-BC-CELL.
070000     MOVE RL-COFIPS                    TO MX-COFIPS.
070100     MOVE WS-2024-EDITION              TO MX-EDITION.
070200     MOVE WS-T2                        TO MX-YEAR-1.
070300     MOVE WS-T3                        TO MX-YEAR-2.
070400     MOVE CANON-CLASS-NAME (MX24BC-ROW-X) TO MX-EARLY-CLASS.
070500     MOVE CANON-CLASS-NAME (MX24BC-COL-X) TO MX-LATE-CLASS.
070600     MOVE MX24BC-ACRES (MX24BC-ROW-X MX24BC-COL-X) TO MX-ACRES.
070700     MOVE MX24BC-FLAG (MX24BC-ROW-X MX24BC-COL-X)  TO MX-FLAG.
070800     WRITE MX-FD-RECORD FROM MX-MATRIX-CELL-RECORD.
070900     GO TO 6210-EXIT.
071000 6210-EXIT.
071100     EXIT.
071200 6200-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------*
071500 6300-WRITE-2024BC-TOTALS.
071600*----------------------------------------------------------------*
071700     MOVE RL-COFIPS                    TO TL-COFIPS.
071800     MOVE WS-2024-EDITION              TO TL-EDITION.
071900     MOVE WS-T2                        TO TL-YEAR-1.
072000     MOVE WS-T3                        TO TL-YEAR-2.
072100     MOVE CANON-CLASS-NAME (CT24BC-X)  TO TL-CLASS.
072200     MOVE CT24BC-DECREASE (CT24BC-X)   TO TL-DECREASE.
072300     MOVE CT24BC-INCREASE (CT24BC-X)   TO TL-INCREASE.
072400     WRITE MX-FD-RECORD FROM TL-TOTALS-RECORD.
072500     GO TO 6300-EXIT.
072600 6300-EXIT.
072700     EXIT.
072800*----------------------------------------------------------------*
072900 6400-WRITE-2022AB-CELLS.
073000*----------------------------------------------------------------*
073100     PERFORM 6410-WRITE-ONE-22-CELL THRU 6410-EXIT
073200         WITH TEST BEFORE
073300         VARYING MX22AB-COL-X FROM 1 BY 1 UNTIL MX22AB-COL-X > 12.
073400     GO TO 6400-EXIT.
073500 6410-WRITE-ONE-22-CELL.
073600     MOVE RL-COFIPS                    TO MX-COFIPS.
073700     MOVE WS-2022-EDITION              TO MX-EDITION.
073800     MOVE WS-T1                        TO MX-YEAR-1.
073900     MOVE WS-T2                        TO MX-YEAR-2.
074000     MOVE CANON-CLASS-NAME (MX22AB-ROW-X) TO MX-EARLY-CLASS.
074100     MOVE CANON-CLASS-NAME (MX22AB-COL-X) TO MX-LATE-CLASS.
074200     MOVE MX22AB-ACRES (MX22AB-ROW-X MX22AB-COL-X) TO MX-ACRES.
074300     MOVE MX22AB-FLAG (MX22AB-ROW-X MX22AB-COL-X)  TO MX-FLAG.
074400     WRITE MX-FD-RECORD FROM MX-MATRIX-CELL-RECORD.
074500     GO TO 6410-EXIT.
074600 6410-EXIT.
074700     EXIT.
074800 6400-EXIT.
074900     EXIT.
075000*----------------------------------------------------------------*
075100 6500-WRITE-2022AB-TOTALS.
075200*----------------------------------------------------------------*
075300     MOVE RL-COFIPS                    TO TL-COFIPS.
075400     MOVE WS-2022-EDITION              TO TL-EDITION.
075500     MOVE WS-T1                        TO TL-YEAR-1.
075600     MOVE WS-T2                        TO TL-YEAR-2.
075700     MOVE CANON-CLASS-NAME (CT22AB-X)  TO TL-CLASS.
075800     MOVE CT22AB-DECREASE (CT22AB-X)   TO TL-DECREASE.
075900     MOVE CT22AB-INCREASE (CT22AB-X)   TO TL-INCREASE.
076000     WRITE MX-FD-RECORD FROM TL-TOTALS-RECORD.
076100     GO TO 6500-EXIT.
076200 6500-EXIT.
076300     EXIT.
076400*----------------------------------------------------------------*
076500 6600-WRITE-DIFF-CELLS.
076600*----------------------------------------------------------------*
076700     PERFORM 6610-WRITE-ONE-DIFF-CELL THRU 6610-EXIT
076800         WITH TEST BEFORE
076900         VARYING MXDF-COL-X FROM 1 BY 1 UNTIL MXDF-COL-X > 12.
077000     GO TO 6600-EXIT.
077100 6610-WRITE-ONE-DIFF-CELL.
077200     MOVE RL-COFIPS                    TO MX-COFIPS.
077300     MOVE 'DIFF  '                     TO MX-EDITION.
077400     MOVE WS-T1                        TO MX-YEAR-1.
077500     MOVE WS-T2                        TO MX-YEAR-2.
077600     MOVE CANON-CLASS-NAME (MXDF-ROW-X) TO MX-EARLY-CLASS.
077700     MOVE CANON-CLASS-NAME (MXDF-COL-X) TO MX-LATE-CLASS.
077800     MOVE MXDF-ACRES (MXDF-ROW-X MXDF-COL-X) TO MX-ACRES.
077900     MOVE SPACES                       TO MX-FLAG.
078000     WRITE MX-FD-RECORD FROM MX-MATRIX-CELL-RECORD.
078100     GO TO 6610-EXIT.
078200 6610-EXIT.
078300     EXIT.
078400 6600-EXIT.
078500     EXIT.
078600*----------------------------------------------------------------*
078700 6700-WRITE-DIFF-TOTALS.
078800*----------------------------------------------------------------*
078900     MOVE RL-COFIPS                    TO TL-COFIPS.
079000     MOVE 'DIFF  '                     TO TL-EDITION.
079100     MOVE WS-T1                        TO TL-YEAR-1.
079200     MOVE WS-T2                        TO TL-YEAR-2.
079300     MOVE CANON-CLASS-NAME (CTDF-X)    TO TL-CLASS.
079400     MOVE CTDF-DECREASE (CTDF-X)       TO TL-DECREASE.
079500     MOVE CTDF-INCREASE (CTDF-X)       TO TL-INCREASE.
079600     WRITE MX-FD-RECORD FROM TL-TOTALS-RECORD.
079700     GO TO 6700-EXIT.
079800 6700-EXIT.
079900     EXIT.
080000*----------------------------------------------------------------*
080100 6800-WRITE-STATIC-RECS.
080200*----------------------------------------------------------------*
080300     MOVE RL-COFIPS                    TO ST-COFIPS.
080400     MOVE CANON-CLASS-NAME (ST-ENTRY-X) TO ST-CLASS.
080500     MOVE ST-T-ACRES-24ED (ST-ENTRY-X) TO ST-ACRES-24ED.
080600     MOVE ST-T-ACRES-22ED (ST-ENTRY-X) TO ST-ACRES-22ED.
080700     MOVE ST-T-ACRES-DIFF (ST-ENTRY-X) TO ST-ACRES-DIFF.
080800     WRITE ST-FD-RECORD FROM ST-STATIC-TOTALS-RECORD.
080900     GO TO 6800-EXIT.
081000 6800-EXIT.
081100     EXIT.
081200*----------------------------------------------------------------*
081300 9000-WRITE-LOG-LINE.
081400*----------------------------------------------------------------*
081500     STRING WS-CENTURY-CC WS-CENTURY-YY '-' WS-CENTURY-MM '-'
081600         WS-CENTURY-DD 'T' WS-CURRENT-HH ':' WS-CURRENT-MN ':'
081700         WS-CURRENT-SS
081800         INTO LL-TIMESTAMP
081900     END-STRING.
082000     IF LL-LEVEL = SPACES
082100         MOVE 'INFO '                  TO LL-LEVEL
082200     END-IF.
082300     MOVE 'LCCMAIN '                   TO LL-MODULE.
082400     STRING LL-TIMESTAMP '|' LL-LEVEL '|' LL-MODULE '|' LL-MESSAGE
082500         DELIMITED BY SIZE INTO LOG-RECORD
082600     END-STRING.
082700     WRITE LOG-RECORD.
082800     MOVE SPACES                       TO LOG-RECORD LL-MESSAGE.

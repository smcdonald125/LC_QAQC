000100*****************************************************************
000200* Program name:    LCCMTRX
000300* Original author: R. HALVORSEN
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/87 R. HALVORSEN    Created.  Builds one 12x12 change
000900*                          matrix per call - reads the LCCHANGE
001000*                          detail file, joins to the crosswalk,
001100*                          converts pixels to acres.
001200* 11/02/89 T. OKAFOR       CR-8911-04 Row/column totals split
001300*                          into a separate table returned to the
001400*                          caller (LK-TOTALS-TABLE) instead of
001500*                          being punched as trailer records here.
001600* 06/19/91 T. OKAFOR       CR-9106-02 Standalone year derivation
001700*                          from the FIPS state code moved here
001800*                          from LCCMAIN - used only when the
001900*                          caller passes zero dates.
002000* 01/08/99 M. DELACRUZ     CR-9812-19 YEAR 2000 - no date math in
002100*                          this program, reviewed and signed off,
002200*                          no change required.
002300* 04/22/03 S. PRZYBYLSKI   CR-0304-07 RED/YELLOW flagging split
002400*                          out to its own paragraph (3500-FLAG-
002500*                          CELL) so LCCDIFF could be written
002600*                          without flag logic of its own.
002700* 08/30/05 J. VANCE        CR-0508-11 Skip-and-warn on a county/
002800*                          period with no LCCHANGE records rather
002900*                          than abending WRITE-STATIC-TOTALS with
003000*                          an all-zero matrix.
003100* 02/11/09 K. ODUYA        CR-0902-06 YELLOW-rule pervious-target
003200*                          search in 3500-FLAG-CELL was skipping
003300*                          Emergent Wetlands and Low Vegetation as
003400*                          reversion targets - widened the search
003500*                          to all class-table entries outside the
003600*                          impervious-source range (3-5), not just
003700*                          entries 6-8.
003800* 02/18/09 K. ODUYA        CR-0902-11 2300-LOOKUP-CROSSWALK added
003900*                          WS-ACRES-COMPUTED into the 4dp LK-MX-
004000*                          ACRES accumulator with no ROUNDED -
004100*                          low-order digits were truncating
004200*                          instead of rounding on the final store.
004300* 02/25/09 K. ODUYA        CR-0902-14 2300-LOOKUP-CROSSWALK found
004400*                          no crosswalk entry for LCC-VALUE and
004500*                          just skipped the record - no error was
004600*                          ever raised.  Added LK-UNMATCHED-COUNT
004700*                          to the USING list, counted here, logged
004800*                          by LCCMAIN when non-zero.
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.     LCCMTRX.
005200 AUTHOR.         R. HALVORSEN.
005300 INSTALLATION.   COBOL DEVELOPMENT CENTER.
005400 DATE-WRITTEN.   03/14/1987.
005500 DATE-COMPILED.
005600 SECURITY.       NON-CONFIDENTIAL.
005700*****************************************************************
005800*    CREATE-MATRICES SUBPROGRAM.  CALLED ONCE PER COUNTY, PER    *
005900*    EDITION, PER YEAR-PAIR BY LCCMAIN.  READS THE LCCHANGE      *
006000*    DETAIL FILE FOR THE REQUESTED COFIPS/EDITION/PERIOD, JOINS  *
006100*    EACH RECORD TO THE CROSSWALK, CONVERTS PIXEL COUNTS TO      *
006200*    ACRES AND ACCUMULATES THE 12X12 MATRIX AND ITS ROW/COLUMN   *
006300*    TOTALS.  RETURNS THE FILLED TABLES AND A FOUND-SWITCH TO    *
006400*    THE CALLER, WHICH DOES ITS OWN WRITE TO MATRIXOUT.          *
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700*----------------------------------------------------------------*
006800 CONFIGURATION SECTION.
006900*----------------------------------------------------------------*
007000 SOURCE-COMPUTER. IBM-3081.
007100 OBJECT-COMPUTER. IBM-3081.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS STATE-DIGIT IS '0' THRU '9'
007500     UPSI-0 ON STATUS IS VERBOSE-LOGGING-SW
007600     UPSI-0 OFF STATUS IS QUIET-LOGGING-SW.
007700*----------------------------------------------------------------*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT LCCHANGE-FILE ASSIGN TO CHGDD
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS LCCHANGE-STATUS.
008300*----------------------------------------------------------------*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*----------------------------------------------------------------*
008700 FD  LCCHANGE-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY LCCCHG.
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300 01  WS-FILE-STATUSES.
009400     05  LCCHANGE-STATUS                    PIC X(02).
009500         88  LCCHANGE-OK                        VALUE '00'.
009600         88  LCCHANGE-EOF                       VALUE '10'.
009700     05  FILLER                              PIC X(01).
009800*----------------------------------------------------------------*
009900 01  WS-SWITCHES.
010000     05  LCCHANGE-EOF-SW                     PIC X(01) VALUE 'N'.
010100         88  LCCHANGE-AT-EOF                     VALUE 'Y'.
010200     05  WS-CLASS-FOUND-SW                   PIC X(01).
010300         88  WS-CLASS-FOUND                      VALUE 'Y'.
010400     05  WS-EW-TO-LV-SW                      PIC X(01).
010500         88  WS-EW-TO-LV                         VALUE 'Y'.
010600     05  FILLER                              PIC X(01).
010700*----------------------------------------------------------------*
010800*    ROW/COLUMN SEARCH POINTERS INTO THE CANONICAL CLASS TABLE   *
010900*    - REDEFINED AS A COMBINED ROW-COLUMN PAIR FOR THE FATAL-    *
011000*    MESSAGE BUILDER AT 1000-VALIDATE-YEARS-EXIT.                *
011100*----------------------------------------------------------------*
011200 01  WS-ROWCOL-WORK.
011300     05  WS-ROW-SUB                          PIC S9(04) COMP.
011400     05  WS-COL-SUB                          PIC S9(04) COMP.
011500     05  FILLER                              PIC X(01).
011600 01  WS-ROWCOL-EDIT REDEFINES WS-ROWCOL-WORK.
011700     05  WS-ROWCOL-COMBINED                  PIC X(04).
011800*----------------------------------------------------------------*
011900 01  WS-ACRES-WORK.
012000     05  WS-PIX-COUNT-N                      PIC 9(10).
012100     05  WS-ACRES-COMPUTED                   PIC S9(10)V9(08).
012200     05  WS-ACRES-DIVISOR                    PIC 9(06)V9(02)
012300             VALUE 4046.86.
012400     05  FILLER                              PIC X(01).
012500*----------------------------------------------------------------*
012600*    RAW-BYTE DUMP VIEW OF THIS GROUP, MOVED INTO THE FATAL-     *
012700*    MESSAGE TEXT IF THE ACRES CONVERSION EVER SIZE-ERRORS.      *
012800*----------------------------------------------------------------*
012900 01  WS-ACRES-WORK-DUMP REDEFINES WS-ACRES-WORK  PIC X(36).
013000*----------------------------------------------------------------*
013100*    STANDALONE-MODE STATE/YEAR TABLE.  ONLY CONSULTED WHEN THE  *
013200*    CALLER PASSES ZERO DATES (SEE CR-9106-02 ABOVE) - LCCMAIN   *
013300*    ALWAYS SUPPLIES LC-DATES YEARS SO THIS PATH IS DORMANT IN   *
013400*    NORMAL PRODUCTION RUNS, BUT IS KEPT FOR THE OLD COMMAND-    *
013500*    LINE-INVOKED SINGLE-COUNTY UTILITY RUN.                     *
013600*----------------------------------------------------------------*
013700 01  WS-STATE-YEAR-TABLE.
013800     05  FILLER PIC X(14) VALUE '10201320182021'.
013900     05  FILLER PIC X(14) VALUE '24201320182021'.
014000     05  FILLER PIC X(14) VALUE '51201420182021'.
014100     05  FILLER PIC X(14) VALUE '54201420182021'.
014200     05  FILLER PIC X(14) VALUE '11201320172022'.
014300     05  FILLER PIC X(14) VALUE '36201320172022'.
014400     05  FILLER PIC X(14) VALUE '42201320172022'.
014500 01  WS-STATE-YEAR-TABLE-R REDEFINES WS-STATE-YEAR-TABLE.
014600     05  WS-SY-ENTRY OCCURS 7 TIMES INDEXED BY WS-SY-IDX.
014700         10  WS-SY-STATE                     PIC X(02).
014800         10  WS-SY-T1                        PIC 9(04).
014900         10  WS-SY-T2                        PIC 9(04).
015000         10  WS-SY-T3                        PIC 9(04).
015100*----------------------------------------------------------------*
015200 01  WS-FIPS-WORK.
015300     05  WS-FIPS-STATE                       PIC X(02).
015400     05  FILLER                              PIC X(01).
015500 01  WS-FIPS-STATE-N REDEFINES WS-FIPS-WORK.
015600     05  WS-FIPS-STATE-DIGITS                PIC 9(02).
015700*----------------------------------------------------------------*
015800*    FLAG-RULE CLASS-NAME LITERALS - THE ONE PLACE CLASS NAMES   *
015900*    ARE HARD-CODED, PER THE WETLANDS UNIT'S STANDING RULES.     *
016000*    PADDED TO 25 BYTES TO COMPARE DIRECTLY AGAINST THE 25-BYTE  *
016100*    CROSSWALK CLASS FIELDS.                                     *
016200*----------------------------------------------------------------*
016300 01  WS-FLAG-CLASS-NAMES.
016400     05  WS-FC-EMERGENT-WETLANDS             PIC X(25)
016500             VALUE 'Emergent Wetlands'.
016600     05  WS-FC-LOW-VEGETATION                PIC X(25)
016700             VALUE 'Low Vegetation'.
016800     05  WS-FC-IMP-ROADS                     PIC X(25)
016900             VALUE 'Impervious Roads'.
017000     05  WS-FC-IMP-STRUCTURES                PIC X(25)
017100             VALUE 'Impervious Structures'.
017200     05  WS-FC-OTHER-IMPERVIOUS              PIC X(25)
017300             VALUE 'Other Impervious'.
017400     05  WS-FC-BARREN                        PIC X(25)
017500             VALUE 'Barren'.
017600     05  WS-FC-SCRUB-SHRUB                   PIC X(25)
017700             VALUE 'Scrub\Shrub'.
017800     05  WS-FC-TREE-CANOPY                   PIC X(25)
017900             VALUE 'Tree Canopy'.
018000     05  FILLER                              PIC X(01).
018100*----------------------------------------------------------------*
018200*    IMPERVIOUS-SOURCE / PERVIOUS-TARGET SEARCH VIEW OF THE SAME *
018300*    EIGHT NAMES, USED BY 3500-FLAG-CELL'S YELLOW-RULE SEARCH.   *
018400*    ENTRIES 3-5 ARE THE IMPERVIOUS SOURCE CLASSES.  THE PERVIOUS*
018500*    TARGET CLASSES ARE THE OTHER FIVE ENTRIES (1,2,6,7,8) - SEE *
018600*    CR-0902-06 ABOVE.                                           *
018700*----------------------------------------------------------------*
018800 01  WS-FLAG-CLASS-TABLE REDEFINES WS-FLAG-CLASS-NAMES.
018900     05  WS-FC-ENTRY PIC X(25) OCCURS 8 TIMES
019000             INDEXED BY WS-FC-IDX.
019100*----------------------------------------------------------------*
019200 01  WS-MISC-COUNTERS.
019300     05  WS-RECS-READ                        PIC S9(06) COMP
019400             VALUE ZERO.
019500     05  WS-RECS-MATCHED                     PIC S9(06) COMP
019600             VALUE ZERO.
019700     05  FILLER                              PIC X(01).
019800*----------------------------------------------------------------*
019900 LINKAGE SECTION.
020000*----------------------------------------------------------------*
020100 01  LK-COFIPS                               PIC X(12).
020200 01  LK-EDITION                              PIC X(06).
020300 01  LK-PERIOD-IND                           PIC X(01).
020400 01  LK-T1                                   PIC 9(04).
020500 01  LK-T2                                   PIC 9(04).
020600 01  LK-T3                                   PIC 9(04).
020700*----------------------------------------------------------------*
020800     COPY LCCCW.
020900*----------------------------------------------------------------*
021000*    THE MATRIX AND TOTALS TABLES SHARE THE SHAPE OF LCCMX'S     *
021100*    LK-MATRIX-TABLE / LK-CLASS-TOTALS-TABLE, BUT ARE RECEIVED   *
021200*    HERE UNDER THE CALLER'S OWN DATA-NAMES (LCCMAIN KEEPS FOUR  *
021300*    SEPARATELY-NAMED COPIES, ONE PER MATRIX).                   *
021400*----------------------------------------------------------------*
021500 01  LK-MATRIX-TABLE.
021600     05  LK-MX-ROW OCCURS 12 TIMES INDEXED BY LK-MX-ROW-X.
021700         10  LK-MX-CELL OCCURS 12 TIMES INDEXED BY LK-MX-COL-X.
021800             15  LK-MX-ACRES                 PIC S9(10)V9(04).
021900             15  LK-MX-FLAG                  PIC X(06).
022000             15  FILLER                      PIC X(01).
022100 01  LK-TOTALS-TABLE.
022200     05  LK-TL-ENTRY OCCURS 12 TIMES INDEXED BY LK-TL-X.
022300         10  LK-TL-DECREASE                  PIC S9(10)V9(04).
022400         10  LK-TL-INCREASE                  PIC S9(10)V9(04).
022500         10  FILLER                          PIC X(01).
022600*----------------------------------------------------------------*
022700 01  LK-FOUND-SW                             PIC X(01).
022800     88  LK-MATRIX-FOUND                         VALUE 'Y'.
022900 01  LK-FATAL-SW                             PIC X(01).
023000     88  LK-FATAL-ERROR                          VALUE 'Y'.
023100 01  LK-FATAL-MSG                            PIC X(60).
023200 01  LK-UNMATCHED-COUNT                      PIC S9(06) COMP.
023300*----------------------------------------------------------------*
023400 PROCEDURE DIVISION USING LK-COFIPS, LK-EDITION, LK-PERIOD-IND,
023500     LK-T1, LK-T2, LK-T3, CW-TABLE-SIZE, CW-TABLE,
023600     CANON-CLASS-TABLE, LK-MATRIX-TABLE, LK-TOTALS-TABLE,
023700     LK-FOUND-SW, LK-FATAL-SW, LK-FATAL-MSG, LK-UNMATCHED-COUNT.
023800*----------------------------------------------------------------*
023900 0000-MAIN-PARAGRAPH.
024000     MOVE 'N'                          TO LK-FOUND-SW.
024100     MOVE SPACES                       TO LK-FATAL-MSG.
024200     MOVE 0                            TO LK-UNMATCHED-COUNT.
024300     PERFORM 1000-VALIDATE-YEARS THRU 1000-EXIT.
024400     IF NOT LK-FATAL-ERROR
024500         PERFORM 1500-CLEAR-MATRIX THRU 1500-EXIT
024600         PERFORM 2000-BUILD-MATRIX THRU 2000-EXIT
024700         IF WS-RECS-MATCHED > 0
024800             PERFORM 3000-ROLLUP-TOTALS THRU 3000-EXIT
024900             MOVE 'Y'                  TO LK-FOUND-SW
025000         END-IF
025100     END-IF.
025200     GOBACK.
025300*----------------------------------------------------------------*
025400*    1000-VALIDATE-YEARS - YEAR-LOOKUP/VALIDATION.  WHEN THE     *
025500*    CALLER SUPPLIES A NON-ZERO T1 THE DRIVER'S LC-DATES LOOKUP  *
025600*    TAKES PRECEDENCE AND THIS PARAGRAPH DOES NOTHING FURTHER.   *
025700*    A ZERO T1 MEANS STANDALONE MODE - DERIVE THE THREE YEARS    *
025800*    FROM THE STATE CODE (FIRST TWO DIGITS OF THE FIPS PORTION   *
025900*    OF THE COFIPS, AFTER THE FINAL UNDERSCORE).                 *
026000*----------------------------------------------------------------*
026100 1000-VALIDATE-YEARS.
026200     IF LK-T1 NOT = 0
026300         GO TO 1000-EXIT
026400     END-IF.
026500     PERFORM 1010-EXTRACT-STATE THRU 1010-EXIT.
026600     IF WS-FIPS-STATE-DIGITS NOT NUMERIC
026700         STRING 'MALFORMED COFIPS ' LK-COFIPS
026800             INTO LK-FATAL-MSG
026900         END-STRING
027000         MOVE 'Y'                      TO LK-FATAL-SW
027100         GO TO 1000-EXIT
027200     END-IF.
027300     SET WS-SY-IDX                     TO 1.
027400     SET WS-CLASS-FOUND-SW             TO 'N'.
027500     SEARCH WS-SY-ENTRY VARYING WS-SY-IDX
027600         AT END
027700             CONTINUE
027800         WHEN WS-SY-STATE (WS-SY-IDX) = WS-FIPS-STATE
027900             MOVE WS-SY-T1 (WS-SY-IDX) TO LK-T1
028000             MOVE WS-SY-T2 (WS-SY-IDX) TO LK-T2
028100             MOVE WS-SY-T3 (WS-SY-IDX) TO LK-T3
028200             MOVE 'Y'                  TO WS-CLASS-FOUND-SW
028300     END-SEARCH.
028400     IF NOT WS-CLASS-FOUND
028500         STRING 'UNKNOWN STATE CODE ' WS-FIPS-STATE
028600             ' FOR COUNTY ' LK-COFIPS
028700             INTO LK-FATAL-MSG
028800         END-STRING
028900         MOVE 'Y'                      TO LK-FATAL-SW
029000     END-IF.
029100 1000-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 1010-EXTRACT-STATE.
029500*        COFIPS IS A 4-CHARACTER NAME, AN UNDERSCORE, THEN THE
029600*        5-DIGIT FIPS CODE (E.G. "SUSS_10005") - THE STATE CODE
029700*        IS THE FIRST TWO DIGITS OF THE FIPS PORTION.
029800     MOVE SPACES                       TO WS-FIPS-WORK.
029900     MOVE LK-COFIPS (6:2)              TO WS-FIPS-STATE.
030000 1010-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------*
030300*    1500-CLEAR-MATRIX - ZERO THE CALLER'S TABLES BEFORE THE     *
030400*    BUILD SO A COUNTY/PERIOD WITH NO RECORDS RETURNS A CLEAN    *
030500*    ALL-ZERO 12X12 RATHER THAN LEFTOVER VALUES FROM A PRIOR     *
030600*    CALL (THE CALLER REUSES ONE STORAGE AREA PER MATRIX).       *
030700*----------------------------------------------------------------*
030800 1500-CLEAR-MATRIX.
030900     MOVE 0                            TO WS-RECS-READ.
031000     MOVE 0                            TO WS-RECS-MATCHED.
031100     PERFORM 1510-CLEAR-ROW THRU 1510-EXIT
031200         WITH TEST BEFORE
031300         VARYING LK-MX-ROW-X FROM 1 BY 1 UNTIL LK-MX-ROW-X > 12.
031400     PERFORM 1520-CLEAR-TOTAL THRU 1520-EXIT
031500         WITH TEST BEFORE
031600         VARYING LK-TL-X FROM 1 BY 1 UNTIL LK-TL-X > 12.
031700 1500-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 1510-CLEAR-ROW.
032100     PERFORM 1511-CLEAR-CELL THRU 1511-EXIT
032200         WITH TEST BEFORE
032300         VARYING LK-MX-COL-X FROM 1 BY 1 UNTIL LK-MX-COL-X > 12.
032400 1510-EXIT.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 1511-CLEAR-CELL.
032800     MOVE 0     TO LK-MX-ACRES (LK-MX-ROW-X LK-MX-COL-X).
032900     MOVE SPACES TO LK-MX-FLAG (LK-MX-ROW-X LK-MX-COL-X).
033000 1511-EXIT.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 1520-CLEAR-TOTAL.
033400     MOVE 0                       TO LK-TL-DECREASE (LK-TL-X).
033500     MOVE 0                       TO LK-TL-INCREASE (LK-TL-X).
033600 1520-EXIT.
033700     EXIT.
033800*----------------------------------------------------------------*
033900*    2000-BUILD-MATRIX - READS LCCHANGE FOR THIS COFIPS/EDITION/ *
034000*    PERIOD, JOINS EACH RECORD TO THE CROSSWALK AND ACCUMULATES  *
034100*    ACRES INTO THE MATRIX CELL.  THE FILE IS NOT REQUIRED TO BE *
034200*    SORTED SO EVERY CALL SCANS IT FROM THE TOP.                 *
034300*----------------------------------------------------------------*
034400 2000-BUILD-MATRIX.
034500     MOVE 'N'                          TO LCCHANGE-EOF-SW.
034600     OPEN INPUT LCCHANGE-FILE.
034700     IF NOT LCCHANGE-OK
034800         STRING 'CANNOT OPEN LCCHANGE FOR ' LK-COFIPS
034900             INTO LK-FATAL-MSG
035000         END-STRING
035100         MOVE 'Y'                      TO LK-FATAL-SW
035200         GO TO 2000-EXIT
035300     END-IF.
035400     PERFORM 2100-READ-LCCHANGE THRU 2100-EXIT.
035500     PERFORM 2200-PROCESS-RECORD THRU 2200-EXIT
035600         UNTIL LCCHANGE-AT-EOF.
035700     CLOSE LCCHANGE-FILE.
035800 2000-EXIT.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 2100-READ-LCCHANGE.
036200     READ LCCHANGE-FILE
036300         AT END
036400             MOVE 'Y'                  TO LCCHANGE-EOF-SW
036500     END-READ.
036600     IF LCCHANGE-OK OR LCCHANGE-EOF
036700         CONTINUE
036800     ELSE
036900         MOVE 'Y'                      TO LCCHANGE-EOF-SW
037000     END-IF.
037100     IF LCCHANGE-AT-EOF
037200         GO TO 2100-EXIT
037300     END-IF.
037400     ADD 1                             TO WS-RECS-READ.
037500 2100-EXIT.
037600     EXIT.
037700*----------------------------------------------------------------*
037800 2200-PROCESS-RECORD.
037900     IF LCC-COFIPS = LK-COFIPS
038000         AND LCC-EDITION = LK-EDITION
038100         AND LCC-YEAR-1 = LK-T1
038200         AND LCC-YEAR-2 = LK-T2
038300         PERFORM 2300-LOOKUP-CROSSWALK THRU 2300-EXIT
038400     END-IF.
038500     PERFORM 2100-READ-LCCHANGE THRU 2100-EXIT.
038600 2200-EXIT.
038700     EXIT.
038800*----------------------------------------------------------------*
038900*    2300-LOOKUP-CROSSWALK - RESOLVE LCC-VALUE TO A TRANSITION,  *
039000*    THEN SPLIT IT INTO EARLY/LATE CLASS AND ACCUMULATE ACRES.   *
039100*    A BARE-CLASS VALUE (NO " TO " IN THE CROSSWALK TEXT) OR A   *
039200*    VALUE ABSENT FROM THE CROSSWALK IS SKIPPED, PER THE         *
039300*    TRANSITION-PARSING RULE.  A VALUE NOT FOUND IN THE          *
039400*    CROSSWALK AT ALL IS COUNTED IN LK-UNMATCHED-COUNT FOR THE   *
039500*    CALLER TO LOG - SEE CR-0902-14.                             *
039600*----------------------------------------------------------------*
039700 2300-LOOKUP-CROSSWALK.
039800     SET CW-IDX                        TO 1.
039900     SET WS-CLASS-FOUND-SW             TO 'N'.
040000     SEARCH CW-ENTRY VARYING CW-IDX
040100         AT END
040200             CONTINUE
040300         WHEN CW-VALUE (CW-IDX) = LCC-VALUE
040400             MOVE 'Y'                  TO WS-CLASS-FOUND-SW
040500     END-SEARCH.
040600     IF NOT WS-CLASS-FOUND
040700         ADD 1                         TO LK-UNMATCHED-COUNT
040800         GO TO 2300-EXIT
040900     END-IF.
041000     IF CW-IS-A-BARE-CLASS (CW-IDX)
041100         GO TO 2300-EXIT
041200     END-IF.
041300     PERFORM 2400-MATCH-ROW-COL THRU 2400-EXIT.
041400     IF WS-ROW-SUB = 0 OR WS-COL-SUB = 0
041500         GO TO 2300-EXIT
041600     END-IF.
041700     COMPUTE WS-PIX-COUNT-N = LCC-PIX-COUNT.
041800     COMPUTE WS-ACRES-COMPUTED ROUNDED =
041900         WS-PIX-COUNT-N / WS-ACRES-DIVISOR
042000         ON SIZE ERROR
042100             STRING 'ACRES OVERFLOW ' WS-ACRES-WORK-DUMP
042200                 INTO LK-FATAL-MSG
042300             END-STRING
042400             MOVE 'Y'                  TO LK-FATAL-SW
042500             GO TO 2300-EXIT
042600     END-COMPUTE.
042700     ADD WS-ACRES-COMPUTED TO LK-MX-ACRES (WS-ROW-SUB WS-COL-SUB)
042800         ROUNDED.
042900     ADD 1                             TO WS-RECS-MATCHED.
043000 2300-EXIT.
043100     EXIT.
043200*----------------------------------------------------------------*
043300*    2400-MATCH-ROW-COL - FIND THE CANONICAL-TABLE POSITION OF   *
043400*    THE CROSSWALK'S EARLY AND LATE CLASS TEXT.  BOTH MUST BE    *
043500*    FOUND IN THE 12-ENTRY CANONICAL LIST OR THE CELL IS NOT     *
043600*    ACCUMULATED (A CROSSWALK CLASS NOT IN THE CANONICAL LIST    *
043700*    IS A DATA ERROR THAT SHOULD NEVER OCCUR IN PRODUCTION).     *
043800*----------------------------------------------------------------*
043900 2400-MATCH-ROW-COL.
044000     MOVE 0                            TO WS-ROW-SUB.
044100     MOVE 0                            TO WS-COL-SUB.
044200     SET CANON-IDX                     TO 1.
044300     SEARCH CANON-CLASS-ENTRY VARYING CANON-IDX
044400         AT END
044500             CONTINUE
044600         WHEN CANON-CLASS-NAME (CANON-IDX)
044700                 = CW-EARLY-CLASS (CW-IDX)
044800             SET WS-ROW-SUB            TO CANON-IDX
044900     END-SEARCH.
045000     SET CANON-IDX                     TO 1.
045100     SEARCH CANON-CLASS-ENTRY VARYING CANON-IDX
045200         AT END
045300             CONTINUE
045400         WHEN CANON-CLASS-NAME (CANON-IDX)
045500                 = CW-LATE-CLASS (CW-IDX)
045600             SET WS-COL-SUB            TO CANON-IDX
045700     END-SEARCH.
045800 2400-EXIT.
045900     EXIT.
046000*----------------------------------------------------------------*
046100*    3000-ROLLUP-TOTALS - DECREASE (ROW TOTAL) AND INCREASE      *
046200*    (COLUMN TOTAL) OVER THE FULL 12X12, THEN FLAG EACH CELL.    *
046300*----------------------------------------------------------------*
046400 3000-ROLLUP-TOTALS.
046500     PERFORM 3100-ROLLUP-ROW THRU 3100-EXIT
046600         WITH TEST BEFORE
046700         VARYING LK-MX-ROW-X FROM 1 BY 1 UNTIL LK-MX-ROW-X > 12.
046800     PERFORM 3200-ROLLUP-COLUMN THRU 3200-EXIT
046900         WITH TEST BEFORE
047000         VARYING LK-MX-COL-X FROM 1 BY 1 UNTIL LK-MX-COL-X > 12.
047100 3000-EXIT.
047200     EXIT.
047300*----------------------------------------------------------------*
047400 3100-ROLLUP-ROW.
047500     MOVE 0 TO LK-TL-DECREASE (LK-MX-ROW-X).
047600     PERFORM 3110-ADD-ROW-CELL THRU 3110-EXIT
047700         WITH TEST BEFORE
047800         VARYING LK-MX-COL-X FROM 1 BY 1 UNTIL LK-MX-COL-X > 12.
047900 3100-EXIT.
048000     EXIT.
048100*----------------------------------------------------------------*
048200 3110-ADD-ROW-CELL.
048300     ADD LK-MX-ACRES (LK-MX-ROW-X LK-MX-COL-X)
048400         TO LK-TL-DECREASE (LK-MX-ROW-X).
048500     PERFORM 3500-FLAG-CELL THRU 3500-EXIT.
048600 3110-EXIT.
048700     EXIT.
048800*----------------------------------------------------------------*
048900 3200-ROLLUP-COLUMN.
049000     MOVE 0 TO LK-TL-INCREASE (LK-MX-COL-X).
049100     PERFORM 3210-ADD-COL-CELL THRU 3210-EXIT
049200         WITH TEST BEFORE
049300         VARYING LK-MX-ROW-X FROM 1 BY 1 UNTIL LK-MX-ROW-X > 12.
049400 3200-EXIT.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 3210-ADD-COL-CELL.
049800     ADD LK-MX-ACRES (LK-MX-ROW-X LK-MX-COL-X)
049900         TO LK-TL-INCREASE (LK-MX-COL-X).
050000 3210-EXIT.
050100     EXIT.
050200*----------------------------------------------------------------*
050300*    3500-FLAG-CELL - ADD-STYLE/FLAGGING.  RED TAKES PRECEDENCE  *
050400*    OVER YELLOW.  A FLAG IS ONLY SET WHEN THE CELL'S ACREAGE IS *
050500*    STRICTLY GREATER THAN ZERO.  USES LK-MX-ROW-X/LK-MX-COL-X   *
050600*    AS SET BY THE CALLING PARAGRAPH (3110-ADD-ROW-CELL).        *
050700*----------------------------------------------------------------*
050800 3500-FLAG-CELL.
050900     MOVE SPACES TO LK-MX-FLAG (LK-MX-ROW-X LK-MX-COL-X).
051000     IF LK-MX-ACRES (LK-MX-ROW-X LK-MX-COL-X) NOT > 0
051100         GO TO 3500-EXIT
051200     END-IF.
051300     MOVE 'N' TO WS-EW-TO-LV-SW.
051400     IF CANON-CLASS-NAME (LK-MX-ROW-X) = WS-FC-EMERGENT-WETLANDS
051500         AND CANON-CLASS-NAME (LK-MX-COL-X) = WS-FC-LOW-VEGETATION
051600         MOVE 'Y' TO WS-EW-TO-LV-SW
051700     END-IF.
051800     IF CANON-CLASS-NAME (LK-MX-ROW-X) = WS-FC-LOW-VEGETATION
051900         AND CANON-CLASS-NAME (LK-MX-COL-X)
052000             = WS-FC-EMERGENT-WETLANDS
052100         MOVE 'Y' TO WS-EW-TO-LV-SW
052200     END-IF.
052300     IF WS-EW-TO-LV
052400         MOVE 'RED' TO LK-MX-FLAG (LK-MX-ROW-X LK-MX-COL-X)
052500         GO TO 3500-EXIT
052600     END-IF.
052700*        YELLOW RULE - ROW CLASS AN IMPERVIOUS SOURCE (TABLE
052800*        ENTRIES 3-5) AND COLUMN CLASS A PERVIOUS TARGET (ALL
052900*        OTHER ENTRIES - 1,2,6,7,8), SEARCHED AGAINST
053000*        WS-FLAG-CLASS-TABLE.  CR-0902-06 WIDENED THE TARGET
053100*        SEARCH TO INCLUDE ENTRIES 1-2 (EMERGENT WETLANDS AND
053200*        LOW VEGETATION), PREVIOUSLY ONLY 6-8 WERE CHECKED.
053300     SET WS-FC-IDX                     TO 3.
053400     SET WS-CLASS-FOUND-SW             TO 'N'.
053500     SEARCH WS-FC-ENTRY VARYING WS-FC-IDX
053600         AT END
053700             CONTINUE
053800         WHEN WS-FC-IDX NOT > 5
053900             AND CANON-CLASS-NAME (LK-MX-ROW-X)
054000                 = WS-FC-ENTRY (WS-FC-IDX)
054100             MOVE 'Y'                  TO WS-CLASS-FOUND-SW
054200     END-SEARCH.
054300     IF NOT WS-CLASS-FOUND
054400         GO TO 3500-EXIT
054500     END-IF.
054600     SET WS-FC-IDX                     TO 1.
054700     SET WS-CLASS-FOUND-SW             TO 'N'.
054800     SEARCH WS-FC-ENTRY VARYING WS-FC-IDX
054900         AT END
055000             CONTINUE
055100         WHEN (WS-FC-IDX < 3 OR WS-FC-IDX > 5)
055200             AND CANON-CLASS-NAME (LK-MX-COL-X)
055300                 = WS-FC-ENTRY (WS-FC-IDX)
055400             MOVE 'Y'                  TO WS-CLASS-FOUND-SW
055500     END-SEARCH.
055600     IF WS-CLASS-FOUND
055700         MOVE 'YELLOW' TO LK-MX-FLAG (LK-MX-ROW-X LK-MX-COL-X)
055800     END-IF.
055900 3500-EXIT.
056000     EXIT.

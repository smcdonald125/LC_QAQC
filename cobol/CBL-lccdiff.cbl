000100*****************************************************************
000200* Program name:    LCCDIFF
000300* Original author: T. OKAFOR
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 11/02/89 T. OKAFOR       CR-8911-04 Created.  Differences the
000900*                          T1-T2 2024ED matrix against the T1-T2
001000*                          2022ED matrix, cell by cell, for the
001100*                          edition-comparison block of the report.
001200* 06/19/91 T. OKAFOR       CR-9106-02 No change - reviewed while
001300*                          LC-DATES lookup was added to LCCMAIN.
001400* 01/08/99 M. DELACRUZ     CR-9812-19 YEAR 2000 - no date math in
001500*                          this program, reviewed and signed off,
001600*                          no change required.
001700* 04/22/03 S. PRZYBYLSKI   CR-0304-07 Restructure to numbered
001800*                          paragraphs with PERFORM ... THRU, to
001900*                          match the rest of the QA suite.
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     LCCDIFF.
002300 AUTHOR.         T. OKAFOR.
002400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN.   11/02/1989.
002600 DATE-COMPILED.
002700 SECURITY.       NON-CONFIDENTIAL.
002800*****************************************************************
002900*    DIFFERENCE-MATRICES SUBPROGRAM.  CALLED ONCE PER COUNTY BY  *
003000*    LCCMAIN, AFTER THE 2024ED AND 2022ED T1-T2 MATRICES ARE     *
003100*    BOTH BUILT.  DIFF = 2024ED ACRES MINUS 2022ED ACRES, CELL   *
003200*    BY CELL AND TOTAL BY TOTAL.  THE DIFFERENCE MATRIX CARRIES  *
003300*    NO RED/YELLOW FLAGGING - THOSE APPLY TO EDITION MATRICES    *
003400*    ONLY.                                                       *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700*----------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*----------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS STATE-DIGIT IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS VERBOSE-LOGGING-SW
004600     UPSI-0 OFF STATUS IS QUIET-LOGGING-SW.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100 01  WS-SUBSCRIPTS.
005200     05  WS-ROW-X                            PIC S9(04) COMP.
005300     05  WS-COL-X                            PIC S9(04) COMP.
005400     05  WS-CLASS-X                          PIC S9(04) COMP.
005500     05  FILLER                              PIC X(01).
005600*----------------------------------------------------------------*
005700*    A COMBINED CLASS-PAIR VIEW, BUILT WHEN THE OPTIONAL         *
005800*    VERBOSE-LOGGING SWITCH (UPSI-0) IS ON, FOR A TRACE PRINT OF *
005900*    WHICH CELL IS BEING DIFFERENCED - PRODUCTION RUNS LEAVE     *
006000*    UPSI-0 OFF SO THIS WORK AREA IS NEVER MOVED TO A LOG LINE.  *
006100*----------------------------------------------------------------*
006200 01  WS-TRACE-WORK.
006300     05  WS-TRACE-FIPS                       PIC X(07).
006400     05  FILLER                         PIC X(01) VALUE SPACE.
006500     05  WS-TRACE-EARLY                      PIC X(25).
006600     05  FILLER                         PIC X(04) VALUE ' TO '.
006700     05  WS-TRACE-LATE                       PIC X(25).
006800 01  WS-TRACE-EDIT REDEFINES WS-TRACE-WORK.
006900     05  WS-TRACE-COMBINED                   PIC X(61).
007000     05  FILLER                              PIC X(01).
007100*----------------------------------------------------------------*
007200 01  WS-DIFF-COUNTERS.
007300     05  WS-CELLS-DIFFED                     PIC S9(06) COMP
007400             VALUE ZERO.
007500     05  FILLER                              PIC X(01).
007600*----------------------------------------------------------------*
007700 LINKAGE SECTION.
007800*----------------------------------------------------------------*
007900 01  LK-COFIPS                               PIC X(12).
008000*----------------------------------------------------------------*
008100*    NAME/FIPS SPLIT VIEW OF THE COUNTY CODE, USED TO BUILD THE  *
008200*    VERBOSE TRACE LINE ALONGSIDE THE CLASS-PAIR TEXT.           *
008300*----------------------------------------------------------------*
008400 01  LK-COFIPS-PARTS REDEFINES LK-COFIPS.
008500     05  LK-CO-NAME                          PIC X(04).
008600     05  FILLER                              PIC X(01).
008700     05  LK-CO-FIPS                          PIC X(07).
008800 01  LK-T1                                   PIC 9(04).
008900 01  LK-T2                                   PIC 9(04).
009000*----------------------------------------------------------------*
009100*    THE TWO EDITION MATRICES AND THEIR TOTALS, RECEIVED UNDER   *
009200*    THE CALLER'S OWN LK- NAMES (SAME SHAPE AS LCCMX'S           *
009300*    LK-MATRIX-TABLE / LK-CLASS-TOTALS-TABLE).                   *
009400*----------------------------------------------------------------*
009500 01  LK-24ED-MATRIX.
009600     05  LK-24-ROW OCCURS 12 TIMES INDEXED BY LK-24-ROW-X.
009700         10  LK-24-CELL OCCURS 12 TIMES INDEXED BY LK-24-COL-X.
009800             15  LK-24-ACRES              PIC S9(10)V9(04).
009900             15  LK-24-FLAG               PIC X(06).
010000             15  FILLER                   PIC X(01).
010100 01  LK-22ED-MATRIX.
010200     05  LK-22-ROW OCCURS 12 TIMES INDEXED BY LK-22-ROW-X.
010300         10  LK-22-CELL OCCURS 12 TIMES INDEXED BY LK-22-COL-X.
010400             15  LK-22-ACRES              PIC S9(10)V9(04).
010500             15  LK-22-FLAG               PIC X(06).
010600             15  FILLER                   PIC X(01).
010700 01  LK-24ED-TOTALS.
010800     05  LK-24-TOTAL OCCURS 12 TIMES INDEXED BY LK-24-TL-X.
010900         10  LK-24-DECREASE               PIC S9(10)V9(04).
011000         10  LK-24-INCREASE               PIC S9(10)V9(04).
011100         10  FILLER                       PIC X(01).
011200 01  LK-22ED-TOTALS.
011300     05  LK-22-TOTAL OCCURS 12 TIMES INDEXED BY LK-22-TL-X.
011400         10  LK-22-DECREASE               PIC S9(10)V9(04).
011500         10  LK-22-INCREASE               PIC S9(10)V9(04).
011600         10  FILLER                       PIC X(01).
011700*----------------------------------------------------------------*
011800 01  LK-CANON-CLASS-TABLE.
011900     05  LK-CANON-ENTRY OCCURS 12 TIMES INDEXED BY LK-CANON-X.
012000         10  LK-CANON-NAME                PIC X(25).
012100         10  FILLER                       PIC X(01).
012200*----------------------------------------------------------------*
012300 01  LK-DIFF-MATRIX.
012400     05  LK-DF-ROW OCCURS 12 TIMES INDEXED BY LK-DF-ROW-X.
012500         10  LK-DF-CELL OCCURS 12 TIMES INDEXED BY LK-DF-COL-X.
012600             15  LK-DF-ACRES              PIC S9(10)V9(04).
012700             15  LK-DF-FLAG               PIC X(06).
012800             15  FILLER                   PIC X(01).
012900 01  LK-DIFF-TOTALS.
013000     05  LK-DF-TOTAL OCCURS 12 TIMES INDEXED BY LK-DF-TL-X.
013100         10  LK-DF-DECREASE               PIC S9(10)V9(04).
013200         10  LK-DF-INCREASE               PIC S9(10)V9(04).
013300         10  FILLER                       PIC X(01).
013400*----------------------------------------------------------------*
013500*    ALTERNATE PAIRED-EDIT VIEW OF THE DIFF TOTALS - CARRIED     *
013600*    FOR THE SAME REASON PRINTER-CONTROL-FIELDS CARRIES          *
013700*    PAGE-LINE-COMBINED IN LCCCTL: THE OLD CARD-IMAGE SUMMARY    *
013800*    PRINT S. PRZYBYLSKI'S 2003 RESTRUCTURE DROPPED READ THE     *
013900*    PAIR AS ONE 28-DIGIT FIELD.  NO LONGER CALLED.              *
014000*----------------------------------------------------------------*
014100 01  LK-DIFF-TOTALS-OLD REDEFINES LK-DIFF-TOTALS.
014200     05  LK-DF-TOTAL-OLD OCCURS 12 TIMES.
014300         10  LK-DF-PAIR-EDIT              PIC X(28).
014400         10  FILLER                       PIC X(01).
014500*----------------------------------------------------------------*
014600 PROCEDURE DIVISION USING LK-COFIPS, LK-T1, LK-T2, LK-24ED-MATRIX,
014700     LK-22ED-MATRIX, LK-24ED-TOTALS, LK-22ED-TOTALS,
014800     LK-CANON-CLASS-TABLE, LK-DIFF-MATRIX, LK-DIFF-TOTALS.
014900*----------------------------------------------------------------*
015000 0000-MAIN-PARAGRAPH.
015100     PERFORM 2000-BUILD-DIFF THRU 2000-BUILD-DIFF-EXIT.
015200     GOBACK.
015300*----------------------------------------------------------------*
015400*    2000-BUILD-DIFF - DIFF = 2024ED ACRES MINUS 2022ED ACRES,   *
015500*    CELL BY CELL OVER THE FULL 12X12, THEN THE SAME SUBTRACTION *
015600*    OVER THE DECREASE/INCREASE TOTALS.  NO FLAG IS SET ON THE   *
015700*    DIFFERENCE MATRIX (LK-DF-FLAG STAYS SPACES).                *
015800*----------------------------------------------------------------*
015900 2000-BUILD-DIFF.
016000     MOVE 0                             TO WS-CELLS-DIFFED.
016100     PERFORM 2100-DIFF-ROW THRU 2100-DIFF-ROW-EXIT
016200         WITH TEST BEFORE
016300         VARYING WS-ROW-X FROM 1 BY 1 UNTIL WS-ROW-X > 12.
016400     PERFORM 2200-DIFF-TOTAL THRU 2200-DIFF-TOTAL-EXIT
016500         WITH TEST BEFORE
016600         VARYING WS-CLASS-X FROM 1 BY 1 UNTIL WS-CLASS-X > 12.
016700 2000-BUILD-DIFF-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------*
017000 2100-DIFF-ROW.
017100     PERFORM 2110-DIFF-CELL THRU 2110-DIFF-CELL-EXIT
017200         WITH TEST BEFORE
017300         VARYING WS-COL-X FROM 1 BY 1 UNTIL WS-COL-X > 12.
017400 2100-DIFF-ROW-EXIT.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 2110-DIFF-CELL.
017800     COMPUTE LK-DF-ACRES (WS-ROW-X WS-COL-X) =
017900         LK-24-ACRES (WS-ROW-X WS-COL-X)
018000         - LK-22-ACRES (WS-ROW-X WS-COL-X).
018100     MOVE SPACES TO LK-DF-FLAG (WS-ROW-X WS-COL-X).
018200     ADD 1 TO WS-CELLS-DIFFED.
018300     IF VERBOSE-LOGGING-SW
018400         MOVE LK-CANON-NAME (WS-ROW-X)  TO WS-TRACE-EARLY
018500         MOVE LK-CANON-NAME (WS-COL-X)  TO WS-TRACE-LATE
018600         MOVE LK-CO-FIPS                TO WS-TRACE-FIPS
018700     END-IF.
018800 2110-DIFF-CELL-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 2200-DIFF-TOTAL.
019200     COMPUTE LK-DF-DECREASE (WS-CLASS-X) =
019300         LK-24-DECREASE (WS-CLASS-X)
019400         - LK-22-DECREASE (WS-CLASS-X).
019500     COMPUTE LK-DF-INCREASE (WS-CLASS-X) =
019600         LK-24-INCREASE (WS-CLASS-X)
019700         - LK-22-INCREASE (WS-CLASS-X).
019800 2200-DIFF-TOTAL-EXIT.
019900     EXIT.

000100*****************************************************************
000200* Program name:    LCCRPT
000300* Original author: R. HALVORSEN
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/28/87 R. HALVORSEN    Created.  Prints the change matrices
000900*                          and static totals the QA driver wrote
001000*                          to MATRIXOUT/STATICOUT, in the same
001100*                          layout as the wetlands unit's manual
001200*                          spreadsheet walk-through.
001300* 11/09/89 T. OKAFOR       CR-8911-04 Added the DIFFERENCE block
001400*                          following the 2022ED comparison pass
001500*                          added to LCCMAIN.
001600* 01/08/99 M. DELACRUZ     CR-9812-19 YEAR 2000 - no date math in
001700*                          this program, reviewed and signed off,
001800*                          no change required.
001900* 04/22/03 S. PRZYBYLSKI   CR-0304-07 Restructure to numbered
002000*                          paragraphs with PERFORM ... THRU, to
002100*                          match the rest of the QA suite.
002200* 08/14/07 J. VANCE        CR-0708-15 Wide-carriage form change -
002300*                          report widened from 132 to 198 bytes
002400*                          so all 12 matrix columns print without
002500*                          wraparound (see LCCFORM banner).
002600* 02/11/09 K. ODUYA        CR-0902-06 2410-MOVE-ONE-CELL moved the
002700*                          6-byte RED/YELLOW flag into the 2-byte
002800*                          RD-CELL-FLAG, printing RE/YE instead of
002900*                          the wetlands unit's *R/*Y mark.  Added
003000*                          2415-EDIT-CELL-FLAG to translate the
003100*                          flag before the move.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     LCCRPT.
003500 AUTHOR.         R. HALVORSEN.
003600 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.   03/28/1987.
003800 DATE-COMPILED.
003900 SECURITY.       NON-CONFIDENTIAL.
004000*****************************************************************
004100*    QA REPORT PRINT STEP.  READS MATRIXOUT AND STATICOUT, BOTH  *
004200*    WRITTEN BY LCCMAIN IN COUNTY-RUN-LIST ORDER, AND PRINTS ONE *
004300*    PAGE PER COUNTY: A MATRIX BLOCK PER EDITION/PERIOD, THE     *
004400*    2024ED-2022ED DIFFERENCE BLOCK, THEN LC TOTALS BY CLASS.    *
004500*    MATRIXOUT CARRIES NO RECORD-TYPE BYTE - EACH PRESENT BLOCK  *
004600*    IS ALWAYS EXACTLY 144 MATRIX-CELL RECORDS FOLLOWED BY 12    *
004700*    TOTALS RECORDS, SO THE 156TH READ OF A BLOCK ALWAYS BEGINS  *
004800*    THE NEXT ONE.  STATICOUT IS ALWAYS 12 RECORDS PER COUNTY.   *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*----------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*----------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3081.
005500 OBJECT-COMPUTER. IBM-3081.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS STATE-DIGIT IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS VERBOSE-LOGGING-SW
006000     UPSI-0 OFF STATUS IS QUIET-LOGGING-SW.
006100*----------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MATRIXOUT-FILE ASSIGN TO MXDD
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS MX-FILE-STATUS.
006700*
006800     SELECT STATICOUT-FILE ASSIGN TO STDD
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS ST-FILE-STATUS.
007100*
007200     SELECT REPORT-FILE ASSIGN TO RPTDD
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS RPT-FILE-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700*----------------------------------------------------------------*
007800 FILE SECTION.
007900*----------------------------------------------------------------*
008000 FD  MATRIXOUT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS.
008300 01  MX-FD-RECORD                          PIC X(100).
008400*----------------------------------------------------------------*
008500 FD  STATICOUT-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 90 CHARACTERS.
008800 01  ST-FD-RECORD                          PIC X(90).
008900*----------------------------------------------------------------*
009000 FD  REPORT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 198 CHARACTERS.
009300 01  RPT-FD-RECORD                         PIC X(198).
009400*----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600*----------------------------------------------------------------*
009700 01  WS-FILE-STATUSES.
009800     05  MX-FILE-STATUS                     PIC X(02).
009900         88  MX-OK                              VALUE '00'.
010000         88  MX-EOF-COND                        VALUE '10'.
010100     05  ST-FILE-STATUS                     PIC X(02).
010200         88  ST-OK                              VALUE '00'.
010300         88  ST-EOF-COND                        VALUE '10'.
010400     05  RPT-FILE-STATUS                    PIC X(02).
010500         88  RPT-OK                              VALUE '00'.
010600     05  FILLER                             PIC X(01).
010700*----------------------------------------------------------------*
010800 01  WS-SWITCHES.
010900     05  MX-EOF-SW                          PIC X(01) VALUE 'N'.
011000         88  MX-AT-EOF                              VALUE 'Y'.
011100     05  ST-EOF-SW                          PIC X(01) VALUE 'N'.
011200         88  ST-AT-EOF                              VALUE 'Y'.
011300     05  WS-FIRST-BLOCK-SW                   PIC X(01) VALUE 'Y'.
011400         88  WS-FIRST-BLOCK-OF-COUNTY               VALUE 'Y'.
011500     05  FILLER                             PIC X(01).
011600*----------------------------------------------------------------*
011700 01  WS-SUBSCRIPTS.
011800     05  WS-ROW-X                           PIC S9(04) COMP.
011900     05  WS-COL-X                           PIC S9(04) COMP.
012000     05  WS-CL-X                            PIC S9(04) COMP.
012100     05  FILLER                             PIC X(01).
012200*----------------------------------------------------------------*
012300 01  WS-MISC-COUNTERS.
012400     05  WS-COUNTY-COUNT                    PIC S9(04) COMP
012500             VALUE ZERO.
012600     05  FILLER                             PIC X(01).
012700*----------------------------------------------------------------*
012800 01  WS-SAVE-FIELDS.
012900     05  WS-CURRENT-COFIPS                  PIC X(12).
013000     05  WS-BLOCK-EDITION                   PIC X(06).
013100     05  WS-BLOCK-YR1                       PIC 9(04).
013200     05  WS-BLOCK-YR2                       PIC 9(04).
013300     05  FILLER                             PIC X(01).
013400*----------------------------------------------------------------*
013500*    ROW/COLUMN CLASS-NAME LABELS FOR THE MATRIX BLOCK CURRENTLY *
013600*    BEING PRINTED.  ROWS AND COLUMNS SHARE ONE CANONICAL ORDER, *
013700*    SO ONE 12-ENTRY TABLE SERVES BOTH THE ROW LABELS AND THE    *
013800*    COLUMN-HEADER TEXT.                                         *
013900*----------------------------------------------------------------*
014000 01  WS-CLASS-LABELS.
014100     05  WS-CL-ENTRY OCCURS 12 TIMES INDEXED BY WS-CL-IDX
014200             PIC X(25).
014300     05  FILLER                             PIC X(01).
014400*----------------------------------------------------------------*
014500*    ALTERNATE FLAT-BLOCK VIEW OF THE LABEL TABLE, CARRIED FOR   *
014600*    THE SAME REASON PRINTER-CONTROL-FIELDS CARRIES              *
014700*    PAGE-LINE-COMBINED IN LCCCTL.  NOT USED.                    *
014800*----------------------------------------------------------------*
014900 01  WS-CLASS-LABELS-BLOCK REDEFINES WS-CLASS-LABELS.
015000     05  FILLER                             PIC X(300).
015100*----------------------------------------------------------------*
015200 COPY LCCMX.
015300*----------------------------------------------------------------*
015400 COPY LCCTL.
015500*----------------------------------------------------------------*
015600 COPY LCCST.
015700*----------------------------------------------------------------*
015800 COPY LCCFORM.
015900*----------------------------------------------------------------*
016000 COPY LCCCTL.
016100*----------------------------------------------------------------*
016200 PROCEDURE DIVISION.
016300*----------------------------------------------------------------*
016400 0000-MAIN-PARAGRAPH.
016500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016600     PERFORM 2000-PROCESS-REPORT THRU 2000-EXIT
016700         WITH TEST BEFORE
016800         UNTIL ST-AT-EOF.
016900     PERFORM 3000-TERMINATE THRU 3000-EXIT.
017000     STOP RUN.
017100*----------------------------------------------------------------*
017200 1000-INITIALIZE.
017300*----------------------------------------------------------------*
017400     OPEN INPUT MATRIXOUT-FILE.
017500     OPEN INPUT STATICOUT-FILE.
017600     OPEN OUTPUT REPORT-FILE.
017700     MOVE 1                              TO PAGE-COUNT.
017800     PERFORM 8100-READ-MATRIXOUT THRU 8100-EXIT.
017900     PERFORM 8200-READ-STATICOUT THRU 8200-EXIT.
018000     GO TO 1000-EXIT.
018100 1000-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 2000-PROCESS-REPORT.
018500*----------------------------------------------------------------*
018600     PERFORM 2100-PROCESS-COUNTY THRU 2100-EXIT.
018700     GO TO 2000-EXIT.
018800 2000-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 2100-PROCESS-COUNTY.
019200*----------------------------------------------------------------*
019300     MOVE ST-COFIPS                      TO WS-CURRENT-COFIPS.
019400     ADD 1                                TO WS-COUNTY-COUNT.
019500     SET WS-FIRST-BLOCK-OF-COUNTY        TO TRUE.
019600     PERFORM 2200-PRINT-MATRIX-BLOCK THRU 2200-EXIT
019700         WITH TEST BEFORE
019800         UNTIL MX-AT-EOF
019900            OR MX-COFIPS NOT = WS-CURRENT-COFIPS.
020000     PERFORM 2600-PRINT-STATIC-HEADING THRU 2600-EXIT.
020100     PERFORM 2610-PRINT-STATIC-DETAIL THRU 2610-EXIT
020200         WITH TEST BEFORE
020300         UNTIL ST-AT-EOF
020400            OR ST-COFIPS NOT = WS-CURRENT-COFIPS.
020500     GO TO 2100-EXIT.
020600 2100-EXIT.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 2200-PRINT-MATRIX-BLOCK.
021000*----------------------------------------------------------------*
021100     PERFORM 2210-LOAD-MATRIX-ROW THRU 2210-EXIT
021200         WITH TEST BEFORE
021300         VARYING WS-ROW-X FROM 1 BY 1 UNTIL WS-ROW-X > 12.
021400     PERFORM 2250-LOAD-ONE-TOTAL THRU 2250-EXIT
021500         WITH TEST BEFORE
021600         VARYING WS-ROW-X FROM 1 BY 1 UNTIL WS-ROW-X > 12.
021700     PERFORM 2300-PRINT-BLOCK-HEADING THRU 2300-EXIT.
021800     PERFORM 2400-PRINT-DETAIL-LINE THRU 2400-EXIT
021900         WITH TEST BEFORE
022000         VARYING WS-ROW-X FROM 1 BY 1 UNTIL WS-ROW-X > 12.
022100     PERFORM 2500-PRINT-INCREASE-LINE THRU 2500-EXIT.
022200     PERFORM 9200-WRITE-BLANK-LINE THRU 9200-EXIT.
022300     GO TO 2200-EXIT.
022400 2200-EXIT.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 2210-LOAD-MATRIX-ROW.
022800*----------------------------------------------------------------*
022900     PERFORM 2211-LOAD-MATRIX-CELL THRU 2211-EXIT
023000         WITH TEST BEFORE
023100         VARYING WS-COL-X FROM 1 BY 1 UNTIL WS-COL-X > 12.
023200     GO TO 2210-EXIT.
023300 2210-EXIT.
023400     EXIT.
023500*----------------------------------------------------------------*
023600 2211-LOAD-MATRIX-CELL.
023700*----------------------------------------------------------------*
023800     MOVE MX-FD-RECORD                TO MX-MATRIX-CELL-RECORD.
023900     IF WS-ROW-X = 1 AND WS-COL-X = 1
024000         MOVE MX-EDITION              TO WS-BLOCK-EDITION
024100         MOVE MX-YEAR-1               TO WS-BLOCK-YR1
024200         MOVE MX-YEAR-2               TO WS-BLOCK-YR2
024300     END-IF.
024400     IF WS-COL-X = 1
024500         MOVE MX-EARLY-CLASS          TO WS-CL-ENTRY (WS-ROW-X)
024600     END-IF.
024700     MOVE MX-ACRES     TO LK-CELL-ACRES (WS-ROW-X WS-COL-X).
024800     MOVE MX-FLAG      TO LK-CELL-FLAG (WS-ROW-X WS-COL-X).
024900     PERFORM 8100-READ-MATRIXOUT THRU 8100-EXIT.
025000     GO TO 2211-EXIT.
025100 2211-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 2250-LOAD-ONE-TOTAL.
025500*----------------------------------------------------------------*
025600     MOVE MX-FD-RECORD                TO TL-TOTALS-RECORD.
025700     MOVE TL-DECREASE   TO LK-DECREASE (WS-ROW-X).
025800     MOVE TL-INCREASE   TO LK-INCREASE (WS-ROW-X).
025900     PERFORM 8100-READ-MATRIXOUT THRU 8100-EXIT.
026000     GO TO 2250-EXIT.
026100 2250-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 2300-PRINT-BLOCK-HEADING.
026500*----------------------------------------------------------------*
026600     IF WS-BLOCK-EDITION = 'DIFF  '
026700         MOVE WS-BLOCK-YR1            TO RD-PERIOD-YR1
026800         MOVE WS-BLOCK-YR2            TO RD-PERIOD-YR2
026900         MOVE PAGE-COUNT              TO RD-PAGE-NUM
027000         MOVE RPT-DIFF-TITLE-LINE     TO RPT-FD-RECORD
027100     ELSE
027200         MOVE WS-CURRENT-COFIPS       TO RT-COFIPS
027300         MOVE WS-BLOCK-EDITION        TO RT-EDITION
027400         MOVE WS-BLOCK-YR1            TO RT-PERIOD-YR1
027500         MOVE WS-BLOCK-YR2            TO RT-PERIOD-YR2
027600         MOVE PAGE-COUNT              TO RT-PAGE-NUM
027700         MOVE RPT-TITLE-LINE          TO RPT-FD-RECORD
027800     END-IF.
027900     IF WS-FIRST-BLOCK-OF-COUNTY
028000         PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT
028100         MOVE 'N'                      TO WS-FIRST-BLOCK-SW
028200     ELSE
028300         PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT
028400     END-IF.
028500     PERFORM 2310-PRINT-COLUMN-HEADS THRU 2310-EXIT.
028600     GO TO 2300-EXIT.
028700 2300-EXIT.
028800     EXIT.
028900*----------------------------------------------------------------*
029000 2310-PRINT-COLUMN-HEADS.
029100*----------------------------------------------------------------*
029200     MOVE SPACES                      TO RH-LABEL.
029300     PERFORM 2311-MOVE-ONE-HEAD THRU 2311-EXIT
029400         WITH TEST BEFORE
029500         VARYING WS-CL-X FROM 1 BY 1 UNTIL WS-CL-X > 12.
029600     MOVE RPT-COLUMN-HEADING          TO RPT-FD-RECORD.
029700     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
029800     GO TO 2310-EXIT.
029900 2310-EXIT.
030000     EXIT.
030100*----------------------------------------------------------------*
030200 2311-MOVE-ONE-HEAD.
030300*----------------------------------------------------------------*
030400     MOVE WS-CL-ENTRY (WS-CL-X) (1:14) TO RH-CLASS-NAME (WS-CL-X).
030500     GO TO 2311-EXIT.
030600 2311-EXIT.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 2400-PRINT-DETAIL-LINE.
031000*----------------------------------------------------------------*
031100     MOVE WS-CL-ENTRY (WS-ROW-X) (1:8) TO RD-ROW-LABEL.
031200     PERFORM 2410-MOVE-ONE-CELL THRU 2410-EXIT
031300         WITH TEST BEFORE
031400         VARYING WS-COL-X FROM 1 BY 1 UNTIL WS-COL-X > 12.
031500     MOVE LK-DECREASE (WS-ROW-X)      TO RD-ROW-TOTAL.
031600     MOVE RPT-DETAIL-LINE             TO RPT-FD-RECORD.
031700     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
031800     GO TO 2400-EXIT.
031900 2400-EXIT.
032000     EXIT.
032100*----------------------------------------------------------------*
032200 2410-MOVE-ONE-CELL.
032300*----------------------------------------------------------------*
032400     MOVE LK-CELL-ACRES (WS-ROW-X WS-COL-X)
032500                                    TO RD-CELL-ACRES (WS-COL-X).
032600     IF WS-BLOCK-EDITION NOT = 'DIFF  '
032700        AND LK-CELL-FLAG (WS-ROW-X WS-COL-X) NOT = SPACES
032800         PERFORM 2415-EDIT-CELL-FLAG THRU 2415-EXIT
032900     ELSE
033000         MOVE SPACES               TO RD-CELL-FLAG (WS-COL-X)
033100     END-IF.
033200     GO TO 2410-EXIT.
033300 2410-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------*
033600*    2415-EDIT-CELL-FLAG - CR-0902-06.  RD-CELL-FLAG HOLDS THE   *
033700*    *R/*Y MARK, NOT THE FULL RED/YELLOW WORD CARRIED IN         *
033800*    LK-CELL-FLAG.                                               *
033900*----------------------------------------------------------------*
034000 2415-EDIT-CELL-FLAG.
034100     EVALUATE LK-CELL-FLAG (WS-ROW-X WS-COL-X)
034200         WHEN 'RED'
034300             MOVE '*R'                 TO RD-CELL-FLAG (WS-COL-X)
034400         WHEN 'YELLOW'
034500             MOVE '*Y'                 TO RD-CELL-FLAG (WS-COL-X)
034600         WHEN OTHER
034700             MOVE SPACES               TO RD-CELL-FLAG (WS-COL-X)
034800     END-EVALUATE.
034900 2415-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 2500-PRINT-INCREASE-LINE.
035300*----------------------------------------------------------------*
035400     PERFORM 2510-MOVE-ONE-INCREASE THRU 2510-EXIT
035500         WITH TEST BEFORE
035600         VARYING WS-COL-X FROM 1 BY 1 UNTIL WS-COL-X > 12.
035700     MOVE RPT-INCREASE-LINE           TO RPT-FD-RECORD.
035800     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
035900     GO TO 2500-EXIT.
036000 2500-EXIT.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 2510-MOVE-ONE-INCREASE.
036400*----------------------------------------------------------------*
036500     MOVE LK-INCREASE (WS-COL-X)
036600                                    TO RI-CELL-ACRES (WS-COL-X).
036700     GO TO 2510-EXIT.
036800 2510-EXIT.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 2600-PRINT-STATIC-HEADING.
037200*----------------------------------------------------------------*
037300     MOVE RPT-LCTOTALS-HEADING        TO RPT-FD-RECORD.
037400     IF WS-FIRST-BLOCK-OF-COUNTY
037500         PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT
037600         MOVE 'N'                      TO WS-FIRST-BLOCK-SW
037700     ELSE
037800         PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT
037900     END-IF.
038000     GO TO 2600-EXIT.
038100 2600-EXIT.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 2610-PRINT-STATIC-DETAIL.
038500*----------------------------------------------------------------*
038600     MOVE ST-CLASS                    TO RL-CLASS.
038700     MOVE ST-ACRES-24ED               TO RL-ACRES-24ED.
038800     MOVE ST-ACRES-22ED               TO RL-ACRES-22ED.
038900     MOVE ST-ACRES-DIFF               TO RL-ACRES-DIFF.
039000     MOVE RPT-LCTOTALS-DETAIL         TO RPT-FD-RECORD.
039100     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
039200     PERFORM 8200-READ-STATICOUT THRU 8200-EXIT.
039300     GO TO 2610-EXIT.
039400 2610-EXIT.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 3000-TERMINATE.
039800*----------------------------------------------------------------*
039900     CLOSE MATRIXOUT-FILE.
040000     CLOSE STATICOUT-FILE.
040100     CLOSE REPORT-FILE.
040200     GO TO 3000-EXIT.
040300 3000-EXIT.
040400     EXIT.
040500*----------------------------------------------------------------*
040600 8100-READ-MATRIXOUT.
040700*----------------------------------------------------------------*
040800     READ MATRIXOUT-FILE
040900         AT END
041000             SET MX-AT-EOF             TO TRUE
041100             MOVE HIGH-VALUES           TO MX-FD-RECORD
041200     END-READ.
041300     GO TO 8100-EXIT.
041400 8100-EXIT.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 8200-READ-STATICOUT.
041800*----------------------------------------------------------------*
041900     READ STATICOUT-FILE
042000         AT END
042100             SET ST-AT-EOF             TO TRUE
042200             MOVE HIGH-VALUES           TO ST-FD-RECORD
042300     END-READ.
042400     GO TO 8200-EXIT.
042500 8200-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 9110-WRITE-TOP-OF-PAGE.
042900*----------------------------------------------------------------*
043000     WRITE RPT-FD-RECORD
043100         AFTER ADVANCING PAGE.
043200     ADD 1                             TO PAGE-COUNT.
043300     MOVE 1                            TO LINE-COUNT.
043400     GO TO 9110-EXIT.
043500 9110-EXIT.
043600     EXIT.
043700*----------------------------------------------------------------*
043800 9120-WRITE-PRINT-LINE.
043900*----------------------------------------------------------------*
044000     WRITE RPT-FD-RECORD
044100         AFTER ADVANCING LINE-SPACEING.
044200     ADD LINE-SPACEING                 TO LINE-COUNT.
044300     MOVE 1                            TO LINE-SPACEING.
044400     GO TO 9120-EXIT.
044500 9120-EXIT.
044600     EXIT.
044700*----------------------------------------------------------------*
044800 9200-WRITE-BLANK-LINE.
044900*----------------------------------------------------------------*
045000     MOVE SPACES                      TO RPT-FD-RECORD.
045100     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
045200     GO TO 9200-EXIT.
045300 9200-EXIT.
045400     EXIT.
